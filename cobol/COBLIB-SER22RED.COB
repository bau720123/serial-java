      *====================================================             00010000
       IDENTIFICATION                            DIVISION.              00020000
      *====================================================             00030000
       PROGRAM-ID.    SER22RED.                                         00040000
       AUTHOR.        JOAO CARLOS PEREIRA.                               00041000
       INSTALLATION.  FOURSYS.                                          00042000
       DATE-WRITTEN.  02-06-18.                                         00043000
       DATE-COMPILED.                                                   00044000
       SECURITY.      USO INTERNO - DEPARTAMENTO DE PROCESSAMENTO       00045000
                      DE DADOS. DISTRIBUICAO RESTRITA AO PESSOAL        00045100
                      AUTORIZADO DO PROJETO SERIES PROMOCIONAIS.        00045200
      *===================================================*             00050000
      *  AUTOR   : JOAO CARLOS PEREIRA                    *             00060000
      *  EMPRESA : FOURSYS                                *             00070000
      *  OBJETIVO: BAIXAR (RESGATAR/CONSUMIR) SERIES       *             00080000
      *           PROMOCIONAIS INFORMADAS EM LOTE NO       *             00081000
      *           ARQUIVO CARTRED, VALIDANDO EXISTENCIA,   *             00082000
      *           SITUACAO E PERIODO DE VIGENCIA DE CADA    *             00083000
      *           SERIE, UMA A UMA, NA ORDEM RECEBIDA.     *             00084000
      *---------------------------------------------------*             00085000
      *  BASE  DE DADOS:                                  *             00086000
      *  TABELA             I/O           INCLUDE/BOOK    *             00087000
      *  PROMO.SERIE         I/O             #BKSERIE     *             00088000
      *  ------------        I               #GLOG        *             00089000
      *---------------------------------------------------*             00090000
      *  ARQUIVOS:                                        *             00091000
      *  DDNAME             I/O           LRECL           *             00092000
      *  CARTRED             I             016             *             00093000
      *  RELRED              O             080             *             00094000
      *===================================================*             00095000
      *-----------------------------------------------------            00096000
      *  HISTORICO DE ALTERACOES                           *            00097000
      *  DATA     AUTOR   CHAMADO      DESCRICAO            *            00098000
      *  90-02-19 VL      CH-0114      CRIACAO DO PADRAO    *            00099000
      *                                #GLOG USADO AQUI.    *            00100000
      *  93-06-02 RSA     CH-0238      REVISAO DAS ROTINAS  *            00101000
      *                                DE TESTE DE STATUS.  *            00102000
      *  99-11-22 MCS     CH-0355-Y2K  REVISAO DAS DATAS    *            00103000
      *                                PARA AAAAMMDD COM 4  *            00104000
      *                                POSICOES DE ANO.     *            00105000
      *  02-06-18 JCP     CH-0416      VERSAO ORIGINAL DESTE*            00106000
      *                                PROGRAMA: BAIXA DE   *            00107000
      *                                SERIES POR LOTE DE   *            00108000
      *                                CODIGOS.             *            00109000
      *  02-06-25 JCP     CH-0419      SEQUENCIA FIXA DE    *            00110000
      *                                VALIDACAO: EXISTE,   *            00111000
      *                                NAO USADA, NAO       *            00112000
      *                                CANCELADA, DENTRO DO *            00113000
      *                                PERIODO DE VIGENCIA. *            00114000
      *  03-01-14 JCP     CH-0425      PADRONIZACAO DA      *            00115000
      *                                NORMALIZACAO DO      *            00116000
      *                                CODIGO (TRIM E       *            00117000
      *                                MAIUSCULAS).         *            00118000
      *  04-05-11 JCP     CH-0453      RETIRADOS TOP-OF-FORM,*            00118100
      *                                CLASS E O SWITCH DE   *            00118200
      *                                JOB UPSI-0 QUE LIGAVA O*            00118300
      *                                ECO DE REJEICOES NO   *            00118400
      *                                CONSOLE. O ECO PASSA  *            00118500
      *                                A SER SEMPRE EMITIDO, *            00118600
      *                                IGUAL AO RELRED.      *            00118700
      *  04-05-25 JCP     CH-0458      SPECIAL-NAMES         *            00118710
      *                                RECOLOCADO (VAZIO) -  *            00118720
      *                                TODO PROGRAMA COM     *            00118730
      *                                FILE-CONTROL/FD NESTE *            00118740
      *                                SHOP TEM A CLAUSULA.  *            00118750
      *===================================================*             00119000
                                                                        00120000
      *====================================================             00121000
       ENVIRONMENT                               DIVISION.              00122000
      *====================================================             00123000
       CONFIGURATION                             SECTION.               00123100
       SPECIAL-NAMES.                                                   00123200
                                                                        00123300
       INPUT-OUTPUT                              SECTION.               00131000
       FILE-CONTROL.                                                    00132000
           SELECT CARTRED ASSIGN TO CARTRED                             00133000
               FILE STATUS IS WRK-FS-CARTRED.                           00134000
                                                                        00135000
           SELECT RELRED ASSIGN TO RELRED                               00136000
               FILE STATUS IS WRK-FS-RELRED.                            00137000
                                                                        00138000
      *====================================================             00139000
       DATA                                      DIVISION.              00140000
      *====================================================             00141000
      *-----------------------------------------------------            00142000
       FILE                                      SECTION.               00143000
      *-----------------------------------------------------            00144000
       FD CARTRED                                                       00145000
           RECORDING MODE IS F                                          00146000
           LABEL RECORD IS STANDARD                                     00147000
           BLOCK CONTAINS 0 RECORDS.                                    00148000
                                                                        00149000
       01 FD-CARTRED.                                                   00150000
          05 FD-CARTRED-CODIGO     PIC X(08).                           00151000
          05 FILLER                PIC X(08).                          00151100
                                                                        00152000
       FD RELRED                                                        00153000
           RECORDING MODE IS F                                          00154000
           BLOCK CONTAINS 0 RECORDS.                                    00155000
                                                                        00156000
       01 FD-RELRED.                                                    00157000
          05 FD-RELRED-CODIGO      PIC X(08).                           00158000
          05 FILLER                PIC X(02).                           00159000
          05 FD-RELRED-TIMESTAMP   PIC X(19).                           00160000
          05 FILLER                PIC X(02).                           00161000
          05 FD-RELRED-MENSAGEM    PIC X(40).                           00162000
          05 FILLER                PIC X(09).                           00162100
      *-----------------------------------------------------            00163000
       WORKING-STORAGE                           SECTION.               00164000
      *-----------------------------------------------------            00165000
           COPY '#GLOG'.                                                00166000
      *-----------------------------------------------------            00167000
           EXEC SQL                                                     00168000
              INCLUDE #BKSERIE                                          00169000
           END-EXEC.                                                    00170000
                                                                        00171000
           EXEC SQL                                                     00172000
              INCLUDE SQLCA                                             00173000
           END-EXEC.                                                    00174000
      *-----------------------------------------------------            00178000
       01 FILLER PIC X(48) VALUE                                        00179000
           '--------------VARIAVEIS DE NORMALIZACAO--------'.           00180000
      *-----------------------------------------------------            00181000
       01 WRK-CODIGO                PIC X(08).                          00182000
       01 WRK-CODIGO-R REDEFINES WRK-CODIGO.                            00183000
          05 WRK-COD-LETRA          PIC X(01).                          00184000
          05 WRK-COD-DIGITOS        PIC X(07).                          00185000
       77 WRK-QTD-ACHADO            PIC S9(09) COMP VALUE ZERO.          00186000
       77 WRK-MSG-ERRO              PIC X(40) VALUE SPACES.              00187000
      *-----------------------------------------------------            00188000
       01 FILLER PIC X(48) VALUE                                        00189000
           '--------------VARIAVEIS DE DATA/HORA-----------'.           00190000
      *-----------------------------------------------------            00191000
       77 WRK-AGORA-DATA            PIC 9(08) VALUE ZEROS.               00192000
       77 WRK-AGORA-HORA            PIC 9(06) VALUE ZEROS.               00193000
       01 WRK-AGORA-COMPOSTA.                                           00194000
          05 WRK-AC-DATA            PIC 9(08).                          00195000
          05 WRK-AC-HORA            PIC 9(06).                          00196000
       01 WRK-AGORA-COMPOSTA-R REDEFINES WRK-AGORA-COMPOSTA.             00197000
          05 WRK-AC-NUM14           PIC 9(14).                          00198000
       01 WRK-VIGINI-GRP.                                               00198100
          05 WRK-VIGINI-DATA        PIC 9(08).                          00198200
          05 WRK-VIGINI-HORA        PIC 9(06).                          00198300
       01 WRK-VIGINI-R REDEFINES WRK-VIGINI-GRP.                        00198400
          05 WRK-VIGINI-NUM14       PIC 9(14).                          00198500
       01 WRK-VIGFIM-GRP.                                               00198600
          05 WRK-VIGFIM-DATA        PIC 9(08).                          00198700
          05 WRK-VIGFIM-HORA        PIC 9(06).                          00198800
       01 WRK-VIGFIM-R REDEFINES WRK-VIGFIM-GRP.                        00198900
          05 WRK-VIGFIM-NUM14       PIC 9(14).                          00199000
       01 WRK-TIMESTAMP-EDITADO.                                        00199000
          05 WRK-TS-ANO             PIC 9(04).                          00200000
          05 FILLER                 PIC X(01) VALUE '-'.                00201000
          05 WRK-TS-MES             PIC 9(02).                          00202000
          05 FILLER                 PIC X(01) VALUE '-'.                00203000
          05 WRK-TS-DIA             PIC 9(02).                          00204000
          05 FILLER                 PIC X(01) VALUE SPACE.              00205000
          05 WRK-TS-HORA            PIC 9(02).                          00206000
          05 FILLER                 PIC X(01) VALUE ':'.                00207000
          05 WRK-TS-MIN             PIC 9(02).                          00208000
          05 FILLER                 PIC X(01) VALUE ':'.                00209000
          05 WRK-TS-SEG             PIC 9(02).                          00210000
      *-----------------------------------------------------            00211000
       01 FILLER PIC X(48) VALUE                                        00212000
           '--------------VARIAVEIS PARA FILE STATUS-------'.           00213000
      *-----------------------------------------------------            00214000
       77 WRK-FS-CARTRED            PIC 9(02).                          00215000
       77 WRK-FS-RELRED             PIC 9(02).                          00216000
      *====================================================             00217000
       PROCEDURE                                 DIVISION.              00218000
      *====================================================             00219000
      *-----------------------------------------------------            00220000
       0000-PRINCIPAL                             SECTION.              00221000
      *-----------------------------------------------------            00222000
           PERFORM 1000-INICIALIZAR.                                    00223000
           PERFORM 2000-PROCESSAR UNTIL WRK-FS-CARTRED EQUAL 10.         00224000
           PERFORM 3000-FINALIZAR.                                      00225000
           STOP RUN.                                                    00226000
      *-----------------------------------------------------            00227000
       0000-99-FIM.                                  EXIT.              00228000
      *-----------------------------------------------------            00229000
                                                                        00230000
      *-----------------------------------------------------            00231000
       1000-INICIALIZAR                           SECTION.              00232000
      *-----------------------------------------------------            00233000
           OPEN INPUT CARTRED                                           00234000
                OUTPUT RELRED.                                          00235000
           PERFORM 4000-TESTAR-STATUS.                                  00236000
           READ CARTRED.                                                00237000
           IF WRK-FS-CARTRED EQUAL 10                                   00238000
            DISPLAY 'NENHUM CODIGO DE SERIE INFORMADO'                  00239000
           END-IF.                                                      00240000
      *-----------------------------------------------------            00241000
       1000-99-FIM.                                  EXIT.              00242000
      *-----------------------------------------------------            00243000
                                                                        00244000
      *-----------------------------------------------------            00245000
       2000-PROCESSAR                             SECTION.              00246000
      *-----------------------------------------------------            00247000
           MOVE SPACES TO WRK-MSG-ERRO.                                 00248000
           MOVE FD-CARTRED-CODIGO TO WRK-CODIGO.                        00249000
           INSPECT WRK-CODIGO CONVERTING                                00250000
              'abcdefghijklmnopqrstuvwxyz' TO                            00251000
              'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.                              00252000
                                                                        00253000
           PERFORM 2100-VERIFICAR-EXISTENCIA.                           00254000
           IF WRK-MSG-ERRO NOT EQUAL SPACES                             00255000
            GO TO 2000-GRAVAR-RESULTADO                                 00256000
           END-IF.                                                      00257000
                                                                        00258000
           PERFORM 2200-VERIFICAR-USADO.                                00259000
           IF WRK-MSG-ERRO NOT EQUAL SPACES                             00260000
            GO TO 2000-GRAVAR-RESULTADO                                 00261000
           END-IF.                                                      00262000
                                                                        00263000
           PERFORM 2300-VERIFICAR-CANCELADO.                            00264000
           IF WRK-MSG-ERRO NOT EQUAL SPACES                             00265000
            GO TO 2000-GRAVAR-RESULTADO                                 00266000
           END-IF.                                                      00267000
                                                                        00268000
           PERFORM 2400-VERIFICAR-INICIO-VIGENCIA.                      00269000
           IF WRK-MSG-ERRO NOT EQUAL SPACES                             00270000
            GO TO 2000-GRAVAR-RESULTADO                                 00271000
           END-IF.                                                      00272000
                                                                        00273000
           PERFORM 2500-VERIFICAR-FIM-VIGENCIA.                         00274000
           IF WRK-MSG-ERRO NOT EQUAL SPACES                             00275000
            GO TO 2000-GRAVAR-RESULTADO                                 00276000
           END-IF.                                                      00277000
                                                                        00278000
           PERFORM 2600-BAIXAR-SERIE.                                   00279000
                                                                        00280000
       2000-GRAVAR-RESULTADO.                                           00281000
           PERFORM 2700-MONTAR-TIMESTAMP.                               00282000
           MOVE WRK-CODIGO            TO FD-RELRED-CODIGO.              00283000
           MOVE WRK-TIMESTAMP-EDITADO TO FD-RELRED-TIMESTAMP.           00284000
           IF WRK-MSG-ERRO EQUAL SPACES                                 00285000
            MOVE 'BAIXADA COM SUCESSO' TO FD-RELRED-MENSAGEM            00286000
           ELSE                                                         00287000
            MOVE WRK-MSG-ERRO          TO FD-RELRED-MENSAGEM            00288000
           END-IF.                                                      00289000
           WRITE FD-RELRED.                                             00290000
                                                                        00290100
      *    04-05-11 JCP CH-0453 ECO DE REJEICAO NO CONSOLE ANTES ERA
      *    LIGADO/DESLIGADO PELO UPSI-0 DO JOB; AGORA E SEMPRE EMITIDO.
           IF WRK-MSG-ERRO NOT EQUAL SPACES                              00290200
            DISPLAY 'REJEITADO - ' WRK-CODIGO ' - ' WRK-MSG-ERRO         00290300
           END-IF.                                                      00290400
                                                                        00290500
           READ CARTRED.                                                00291000
      *-----------------------------------------------------            00292000
       2000-99-FIM.                                  EXIT.              00293000
      *-----------------------------------------------------            00294000
                                                                        00295000
      *-----------------------------------------------------            00296000
       2100-VERIFICAR-EXISTENCIA                   SECTION.              00297000
      *-----------------------------------------------------            00298000
           EXEC SQL                                                     00299000
              SELECT COUNT(*) INTO :WRK-QTD-ACHADO                      00300000
               FROM PROMO.SERIE                                         00301000
               WHERE CONTEUDO = :WRK-CODIGO                             00302000
           END-EXEC.                                                    00303000
           IF WRK-QTD-ACHADO EQUAL ZERO                                 00304000
            MOVE '此序號不存在'                  TO WRK-MSG-ERRO         00305000
           ELSE                                                         00306000
            EXEC SQL                                                    00307000
               SELECT ID, STATUS, DTINICIO, HRINICIO, DTFIM, HRFIM       00308000
                 INTO :DB2-SER-ID, :DB2-SER-STATUS, :DB2-SER-DTINICIO,   00309000
                      :DB2-SER-HRINICIO, :DB2-SER-DTFIM, :DB2-SER-HRFIM  00310000
                FROM PROMO.SERIE                                        00311000
                WHERE CONTEUDO = :WRK-CODIGO                            00312000
                FOR UPDATE OF STATUS                                    00313000
            END-EXEC                                                    00314000
           END-IF.                                                      00315000
      *-----------------------------------------------------            00316000
       2100-99-FIM.                                  EXIT.              00317000
      *-----------------------------------------------------            00318000
                                                                        00319000
      *-----------------------------------------------------            00320000
       2200-VERIFICAR-USADO                        SECTION.              00321000
      *-----------------------------------------------------            00322000
           IF SER-USADO                                                 00323000
            MOVE '此序號已經被核銷使用'            TO WRK-MSG-ERRO        00324000
           END-IF.                                                      00325000
      *-----------------------------------------------------            00326000
       2200-99-FIM.                                  EXIT.              00327000
      *-----------------------------------------------------            00328000
                                                                        00329000
      *-----------------------------------------------------            00330000
       2300-VERIFICAR-CANCELADO                    SECTION.              00331000
      *-----------------------------------------------------            00332000
           IF SER-CANCELADO                                            00333000
            MOVE '此序號已被註銷，無法核銷'        TO WRK-MSG-ERRO        00334000
           END-IF.                                                      00335000
      *-----------------------------------------------------            00336000
       2300-99-FIM.                                  EXIT.              00337000
      *-----------------------------------------------------            00338000
                                                                        00339000
      *-----------------------------------------------------            00340000
       2400-VERIFICAR-INICIO-VIGENCIA               SECTION.              00341000
      *-----------------------------------------------------            00342000
           ACCEPT WRK-AGORA-DATA FROM DATE.                             00343000
           ACCEPT WRK-AGORA-HORA FROM TIME.                             00344000
           MOVE WRK-AGORA-DATA  TO WRK-AC-DATA.                         00345000
           MOVE WRK-AGORA-HORA  TO WRK-AC-HORA.                         00346000
                                                                        00347000
           MOVE DB2-SER-DTINICIO TO WRK-VIGINI-DATA.                    00348000
           MOVE DB2-SER-HRINICIO TO WRK-VIGINI-HORA.                    00348100
           IF WRK-AC-NUM14 LESS WRK-VIGINI-NUM14                        00349000
            MOVE '此序號尚未生效'                TO WRK-MSG-ERRO         00350000
           END-IF.                                                      00351000
      *-----------------------------------------------------            00352000
       2400-99-FIM.                                  EXIT.              00353000
      *-----------------------------------------------------            00354000
                                                                        00355000
      *-----------------------------------------------------            00356000
       2500-VERIFICAR-FIM-VIGENCIA                  SECTION.              00357000
      *-----------------------------------------------------            00358000
           MOVE DB2-SER-DTFIM    TO WRK-VIGFIM-DATA.                    00358100
           MOVE DB2-SER-HRFIM    TO WRK-VIGFIM-HORA.                    00358200
           IF WRK-AC-NUM14 GREATER WRK-VIGFIM-NUM14                     00359000
            MOVE '此序號已過期'                  TO WRK-MSG-ERRO         00360000
           END-IF.                                                      00361000
      *-----------------------------------------------------            00362000
       2500-99-FIM.                                  EXIT.              00363000
      *-----------------------------------------------------            00364000
                                                                        00365000
      *-----------------------------------------------------            00366000
       2600-BAIXAR-SERIE                            SECTION.              00367000
      *-----------------------------------------------------            00368000
           EXEC SQL                                                     00369000
              UPDATE PROMO.SERIE                                        00370000
                 SET STATUS    = 1,                                     00371000
                     DTATUALIZ = :WRK-AGORA-DATA,                       00372000
                     HRATUALIZ = :WRK-AGORA-HORA                        00373000
               WHERE CONTEUDO = :WRK-CODIGO                             00374000
           END-EXEC.                                                    00375000
      *-----------------------------------------------------            00376000
       2600-99-FIM.                                  EXIT.              00377000
      *-----------------------------------------------------            00378000
                                                                        00379000
      *-----------------------------------------------------            00380000
       2700-MONTAR-TIMESTAMP                        SECTION.              00381000
      *-----------------------------------------------------            00382000
           MOVE WRK-AGORA-DATA (1:4)  TO WRK-TS-ANO.                    00383000
           MOVE WRK-AGORA-DATA (5:2)  TO WRK-TS-MES.                    00384000
           MOVE WRK-AGORA-DATA (7:2)  TO WRK-TS-DIA.                    00385000
           MOVE WRK-AGORA-HORA (1:2)  TO WRK-TS-HORA.                   00386000
           MOVE WRK-AGORA-HORA (3:2)  TO WRK-TS-MIN.                    00387000
           MOVE WRK-AGORA-HORA (5:2)  TO WRK-TS-SEG.                    00388000
      *-----------------------------------------------------            00389000
       2700-99-FIM.                                  EXIT.              00390000
      *-----------------------------------------------------            00391000
                                                                        00392000
      *-----------------------------------------------------            00393000
       3000-FINALIZAR                             SECTION.              00394000
      *-----------------------------------------------------            00395000
           CLOSE CARTRED RELRED.                                        00396000
           DISPLAY 'FIM DA BAIXA DE SERIES PROMOCIONAIS'.                00397000
      *-----------------------------------------------------            00398000
       3000-99-FIM.                                  EXIT.              00399000
      *-----------------------------------------------------            00400000
                                                                        00401000
      *-----------------------------------------------------            00402000
       4000-TESTAR-STATUS                         SECTION.              00403000
      *-----------------------------------------------------            00404000
           PERFORM 4100-TESTASTATUS-CARTRED.                            00405000
           PERFORM 4200-TESTASTATUS-RELRED.                             00406000
      *-----------------------------------------------------            00407000
       4000-99-FIM.                                  EXIT.              00408000
      *-----------------------------------------------------            00409000
                                                                        00410000
      *-----------------------------------------------------            00411000
       4100-TESTASTATUS-CARTRED                    SECTION.              00412000
      *-----------------------------------------------------            00413000
           IF WRK-FS-CARTRED NOT EQUAL 0                                00414000
             MOVE 'SER22RED'            TO WRK-PROGRAMA                 00415000
             MOVE '4100'                TO WRK-SECAO                    00416000
             MOVE 'ERRO NO OPEN CARTRED' TO WRK-MENSAGEM                 00417000
             MOVE WRK-FS-CARTRED         TO WRK-STATUS                  00418000
             PERFORM 9000-ERRO                                          00419000
           END-IF.                                                      00420000
      *-----------------------------------------------------            00421000
       4100-99-FIM.                                  EXIT.              00422000
      *-----------------------------------------------------            00423000
                                                                        00424000
      *-----------------------------------------------------            00425000
       4200-TESTASTATUS-RELRED                     SECTION.              00426000
      *-----------------------------------------------------            00427000
           IF WRK-FS-RELRED NOT EQUAL 0                                 00428000
             MOVE 'SER22RED'            TO WRK-PROGRAMA                 00429000
             MOVE '4200'                TO WRK-SECAO                    00430000
             MOVE 'ERRO NO OPEN RELRED ' TO WRK-MENSAGEM                 00431000
             MOVE WRK-FS-RELRED          TO WRK-STATUS                  00432000
             PERFORM 9000-ERRO                                          00433000
           END-IF.                                                      00434000
      *-----------------------------------------------------            00435000
       4200-99-FIM.                                  EXIT.              00436000
      *-----------------------------------------------------            00437000
                                                                        00438000
      *-----------------------------------------------------            00439000
       9000-ERRO                                  SECTION.              00440000
      *-----------------------------------------------------            00441000
           DISPLAY WRK-MENSAGEM.                                        00442000
            CALL 'GRAVALOG' USING WRK-DADOS.                            00443000
           GOBACK.                                                      00444000
      *-----------------------------------------------------            00445000
       9000-99-FIM.                                  EXIT.              00446000
      *-----------------------------------------------------            00447000
