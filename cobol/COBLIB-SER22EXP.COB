      *====================================================             00010000
       IDENTIFICATION                            DIVISION.              00020000
      *====================================================             00030000
       PROGRAM-ID.    SER22EXP.                                         00040000
       AUTHOR.        VICTOR LEAL.                                      00041000
       INSTALLATION.  FOURSYS.                                          00042000
       DATE-WRITTEN.  02-07-15.                                         00043000
       DATE-COMPILED.                                                   00044000
       SECURITY.      USO INTERNO - DEPARTAMENTO DE PROCESSAMENTO       00045000
                      DE DADOS. DISTRIBUICAO RESTRITA AO PESSOAL        00045100
                      AUTORIZADO DO PROJETO SERIES PROMOCIONAIS.        00045200
      *===================================================*             00050000
      *  AUTOR   : VICTOR LEAL                             *             00060000
      *  EMPRESA : FOURSYS                                *             00070000
      *  OBJETIVO: EXTRAIR, EM FORMATO CSV, AS SERIES     *             00080000
      *           PROMOCIONAIS JA GERADAS, JUNTANDO COM   *             00081000
      *           A ATIVIDADE DONA DE CADA UMA, CONFORME  *             00082000
      *           OS FILTROS OPCIONAIS INFORMADOS NO      *             00083000
      *           CARTAO DE CONTROLE. LEITURA FEITA EM    *             00084000
      *           PAGINAS DE 1000 REGISTROS (CHECKPOINT   *             00085000
      *           POR ID, ORDEM DECRESCENTE).             *             00086000
      *---------------------------------------------------*             00087000
      *  BASE  DE DADOS:                                  *             00088000
      *  TABELA             I/O           INCLUDE/BOOK    *             00089000
      *  PROMO.SERIE         I             #BKSERIE       *             00090000
      *  PROMO.ATIVIDADE     I             #BKATIV        *             00091000
      *  ------------        I             #GLOG          *             00092000
      *---------------------------------------------------*             00093000
      *  ARQUIVOS:                                        *             00094000
      *  DDNAME             I/O           LRECL           *             00095000
      *  CARTEXP             I             080             *             00096000
      *  RELSER              O             700             *             00097000
      *===================================================*             00098000
      *-----------------------------------------------------            00099000
      *  HISTORICO DE ALTERACOES                           *            00100000
      *  DATA     AUTOR   CHAMADO      DESCRICAO            *            00101000
      *  87-11-04 VL      CH-0009      CRIACAO DO PADRAO    *            00102000
      *                                DE LEITURA COM       *            00103000
      *                                CURSOR E CHECKPOINT. *            00104000
      *  91-04-30 RSA     CH-0157      REVISAO DOS LIMITES  *            00105000
      *                                DE TAMANHO DOS       *            00106000
      *                                CAMPOS ALFANUMERICOS.*            00107000
      *  99-11-22 MCS     CH-0355-Y2K  REVISAO GERAL DAS    *            00108000
      *                                DATAS PARA AAAAMMDD  *            00109000
      *                                COM 4 POSICOES DE    *            00110000
      *                                ANO.                 *            00111000
      *  02-07-15 VL      CH-0426      VERSAO ORIGINAL DESTE*            00112000
      *                                PROGRAMA: EXTRACAO EM*            00113000
      *                                CSV DAS SERIES, COM  *            00114000
      *                                FILTROS OPCIONAIS POR*            00115000
      *                                PALAVRA-CHAVE,       *            00116000
      *                                CONTEUDO, STATUS E   *            00117000
      *                                FAIXA DE DATA.        *            00118000
      *  02-08-05 VL      CH-0430      PAGINACAO POR ID     *            00119000
      *                                DECRESCENTE (KEYSET),*            00120000
      *                                RELENDO O CURSOR A   *            00121000
      *                                CADA PAGINA DE 1000   *            00122000
      *                                REGISTROS.            *            00123000
      *  04-03-22 VL      CH-0442      FILTRO DE CONTEUDO   *            00123100
      *                                AGORA E CONVERTIDO   *            00123200
      *                                PARA MAIUSCULO ANTES *            00123300
      *                                DE ENTRAR NO CURSOR, *            00123400
      *                                IGUAL AO CONTEUDO    *            00123500
      *                                GRAVADO NA BASE.      *            00123600
      *  04-05-11 VL      CH-0455      RETIRADOS TOP-OF-FORM,*            00123700
      *                                CLASS E O SWITCH DE   *            00123800
      *                                JOB UPSI-0 (WRK-HOUVE-*            00123900
      *                                PAGINACAO), SEM USO   *            00124010
      *                                REAL NO PROGRAMA.     *            00124020
      *  04-05-25 VL      CH-0460      SPECIAL-NAMES         *            00124030
      *                                RECOLOCADO (VAZIO) -  *            00124040
      *                                TODO PROGRAMA COM     *            00124050
      *                                FILE-CONTROL/FD NESTE *            00124060
      *                                SHOP TEM A CLAUSULA.  *            00124070
      *===================================================*             00124000
                                                                        00125000
      *====================================================             00126000
       ENVIRONMENT                               DIVISION.              00127000
      *====================================================             00128000
       CONFIGURATION                             SECTION.               00128100
       SPECIAL-NAMES.                                                   00128200
                                                                        00128300
       INPUT-OUTPUT                              SECTION.               00136000
       FILE-CONTROL.                                                    00137000
           SELECT CARTEXP ASSIGN TO CARTEXP                             00138000
               FILE STATUS IS WRK-FS-CARTEXP.                           00139000
                                                                        00140000
           SELECT RELSER ASSIGN TO RELSER                               00141000
               FILE STATUS IS WRK-FS-RELSER.                            00142000
                                                                        00143000
      *====================================================             00144000
       DATA                                      DIVISION.              00145000
      *====================================================             00146000
      *-----------------------------------------------------            00147000
       FILE                                      SECTION.               00148000
      *-----------------------------------------------------            00149000
       FD CARTEXP                                                       00150000
           RECORDING MODE IS F                                          00151000
           LABEL RECORD IS STANDARD                                     00152000
           BLOCK CONTAINS 0 RECORDS.                                    00153000
                                                                        00154000
       01 FD-CARTEXP.                                                   00155000
          05 FD-CARTEXP-PALAVRA    PIC X(40).                          00156000
          05 FD-CARTEXP-CONTEUDO   PIC X(08).                          00157000
          05 FD-CARTEXP-STATUS     PIC X(01).                          00158000
          05 FD-CARTEXP-DTINI      PIC 9(08).                          00159000
          05 FD-CARTEXP-DTFIM      PIC 9(08).                          00160000
          05 FILLER                PIC X(15).                         00161000
                                                                        00162000
       FD RELSER                                                        00163000
           RECORDING MODE IS F                                          00164000
           BLOCK CONTAINS 0 RECORDS.                                    00165000
                                                                        00166000
       01 FD-RELSER                PIC X(700).                         00167000
      *-----------------------------------------------------            00168000
       WORKING-STORAGE                           SECTION.               00169000
      *-----------------------------------------------------            00170000
           COPY '#GLOG'.                                                00171000
      *-----------------------------------------------------            00172000
           EXEC SQL                                                     00173000
              INCLUDE #BKSERIE                                          00174000
           END-EXEC.                                                    00175000
                                                                        00176000
           EXEC SQL                                                     00177000
              INCLUDE #BKATIV                                           00178000
           END-EXEC.                                                    00179000
                                                                        00180000
           EXEC SQL                                                     00181000
              INCLUDE SQLCA                                             00182000
           END-EXEC.                                                    00183000
      *-----------------------------------------------------            00184000
      *  CURSOR DE EXTRACAO, COM FILTROS EM "BYPASS" (SE O *             00185000
      *  FILTRO NAO FOI INFORMADO, A CLAUSULA TODA VIRA    *             00186000
      *  VERDADEIRA) E PAGINACAO POR ID DECRESCENTE. O     *             00187000
      *  CURSOR E REABERTO A CADA PAGINA, COM WRK-ULTIMO-ID *             00188000
      *  ATUALIZADO PARA O MENOR ID JA EXTRAIDO.            *             00189000
      *-----------------------------------------------------            00190000
           EXEC SQL                                                     00191000
              DECLARE CEXTRAI CURSOR FOR                                00192000
               SELECT A.NOME, A.IDUNICO, S.CONTEUDO, S.STATUS,           00193000
                      S.DTATUALIZ, S.HRATUALIZ, S.DTINICIO,              00194000
                      S.HRINICIO, S.DTFIM, S.HRFIM, S.NOTA,              00195000
                      S.DTCRIACAO, S.HRCRIACAO, S.ID                    00196000
                FROM PROMO.SERIE S, PROMO.ATIVIDADE A                   00197000
                WHERE S.ATIVID = A.ID                                   00198000
                  AND S.ID < :WRK-ULTIMO-ID                             00199000
                  AND (:WRK-FLAG-PALAVRA = 'N'                          00200000
                       OR A.NOME LIKE :WRK-LIKE-PALAVRA                 00201000
                       OR A.IDUNICO LIKE :WRK-LIKE-PALAVRA)              00202000
                  AND (:WRK-FLAG-CONTEUDO = 'N'                         00203000
                       OR S.CONTEUDO = :FD-CARTEXP-CONTEUDO)            00204000
                  AND (:WRK-FLAG-STATUS = -1                            00205000
                       OR S.STATUS = :WRK-FLAG-STATUS)                  00206000
                  AND (:WRK-FLAG-DTINI = 0                              00207000
                       OR S.DTINICIO >= :WRK-FLAG-DTINI)                00208000
                  AND (:WRK-FLAG-DTFIM = 0                              00209000
                       OR S.DTFIM <= :WRK-FLAG-DTFIM)                   00210000
                ORDER BY S.ID DESC                                      00211000
                FETCH FIRST 1000 ROWS ONLY                             00212000
           END-EXEC.                                                    00213000
      *-----------------------------------------------------            00214000
       01 FILLER PIC X(48) VALUE                                        00215000
           '--------------VARIAVEIS DE FILTRO--------------'.           00216000
      *-----------------------------------------------------            00217000
       77 WRK-FLAG-PALAVRA          PIC X(01) VALUE 'N'.                00218000
       77 WRK-LIKE-PALAVRA          PIC X(42) VALUE SPACES.             00219000
       77 WRK-FLAG-CONTEUDO         PIC X(01) VALUE 'N'.                00220000
       77 WRK-FLAG-STATUS           PIC S9(04) COMP VALUE -1.           00221000
       77 WRK-FLAG-DTINI            PIC 9(08) VALUE ZERO.               00222000
       77 WRK-FLAG-DTFIM            PIC 9(08) VALUE ZERO.               00223000
      *-----------------------------------------------------            00223100
      *  VISAO COMPOSTA DA FAIXA DE DATA DO FILTRO, USADA NA *            00223200
      *  MENSAGEM DE ABERTURA DO RELATORIO (DISPLAY UNICO DE *            00223300
      *  INICIO+FIM EM VEZ DE DOIS CAMPOS SEPARADOS).        *            00223400
      *-----------------------------------------------------            00223500
       01 WRK-FAIXA-GRP.                                                00223600
          05 WRK-FAIXA-DTINI        PIC 9(08).                         00223700
          05 WRK-FAIXA-DTFIM        PIC 9(08).                         00223800
       01 WRK-FAIXA-GRP-R REDEFINES WRK-FAIXA-GRP.                       00223900
          05 WRK-FAIXA-TUDO         PIC X(16).                         00224000
      *-----------------------------------------------------            00224100
       01 FILLER PIC X(48) VALUE                                        00225000
           '--------------VARIAVEIS DE PAGINACAO------------'.          00226000
      *-----------------------------------------------------            00227000
       77 WRK-ULTIMO-ID             PIC 9(09) VALUE 999999999.          00228000
       77 WRK-MENOR-ID-PAGINA       PIC 9(09) VALUE ZERO.               00229000
       77 WRK-PAG-QTD               PIC S9(04) COMP VALUE ZERO.         00230000
       77 WRK-TOTAL-QTD             PIC S9(09) COMP VALUE ZERO.         00231000
      *-----------------------------------------------------            00232000
       01 FILLER PIC X(48) VALUE                                        00233000
           '--------------INDICADORES DE NULO---------------'.          00234000
      *-----------------------------------------------------            00235000
       77 WRK-NULL-SER-DTATUALIZ    PIC S9(04) COMP.                     00236000
       77 WRK-SQLCODE               PIC -999.                           00237000
      *-----------------------------------------------------            00238000
       01 FILLER PIC X(48) VALUE                                        00239000
           '--------------VISAO DA DATA/HORA COMPOSTA-------'.          00240000
      *-----------------------------------------------------            00241000
       77 WRK-FMT-DATA              PIC 9(08) VALUE ZEROS.              00242000
       77 WRK-FMT-HORA              PIC 9(06) VALUE ZEROS.              00243000
       01 WRK-FMT-GRUPO.                                                00244000
          05 WRK-FMT-ANO            PIC 9(04).                         00245000
          05 FILLER                 PIC X(01) VALUE '-'.               00246000
          05 WRK-FMT-MES            PIC 9(02).                         00247000
          05 FILLER                 PIC X(01) VALUE '-'.               00248000
          05 WRK-FMT-DIA            PIC 9(02).                         00249000
          05 FILLER                 PIC X(01) VALUE ' '.               00250000
          05 WRK-FMT-HH             PIC 9(02).                         00251000
          05 FILLER                 PIC X(01) VALUE ':'.               00252000
          05 WRK-FMT-MI             PIC 9(02).                         00253000
          05 FILLER                 PIC X(01) VALUE ':'.               00254000
          05 WRK-FMT-SS             PIC 9(02).                         00255000
       01 WRK-FMT-GRUPO-R REDEFINES WRK-FMT-GRUPO.                       00256000
          05 WRK-FMT-TODO           PIC X(19).                         00257000
      *-----------------------------------------------------            00258000
       01 FILLER PIC X(48) VALUE                                        00259000
           '--------------CAMPOS PRONTOS PARA O CSV---------'.          00260000
      *-----------------------------------------------------            00261000
       77 WRK-STATUS-TEXTO          PIC X(09) VALUE SPACES.             00262000
       77 WRK-TXT-ATUALIZ           PIC X(19) VALUE SPACES.             00263000
       77 WRK-TXT-VIGINI            PIC X(19) VALUE SPACES.             00264000
       77 WRK-TXT-VIGFIM            PIC X(19) VALUE SPACES.             00265000
       77 WRK-TXT-NOTA              PIC X(200) VALUE SPACES.            00266000
       77 WRK-TXT-CRIACAO           PIC X(19) VALUE SPACES.             00267000
       01 WRK-LINHA-SAIDA           PIC X(700) VALUE SPACES.            00268000
      *-----------------------------------------------------            00268100
      *  VISAO DE DIAGNOSTICO DA LINHA DE SAIDA EM BYTES, PARA*           00268200
      *  CONFERENCIA DE POSICIONAMENTO DAS COLUNAS EM DUMP.  *            00268300
      *-----------------------------------------------------            00268400
       01 WRK-LINHA-SAIDA-R REDEFINES WRK-LINHA-SAIDA.                   00268500
          05 WRK-LS-PRIMEIRA-METADE PIC X(350).                        00268600
          05 WRK-LS-SEGUNDA-METADE  PIC X(350).                        00268700
       77 WRK-PONTEIRO              PIC S9(04) COMP VALUE 1.            00269000
      *-----------------------------------------------------            00270000
       01 FILLER PIC X(48) VALUE                                        00271000
           '--------------VARIAVEIS PARA FILE STATUS--------'.          00272000
      *-----------------------------------------------------            00273000
       77 WRK-FS-CARTEXP            PIC 9(02).                          00274000
       77 WRK-FS-RELSER             PIC 9(02).                          00275000
      *====================================================             00276000
       PROCEDURE                                 DIVISION.              00277000
      *====================================================             00278000
      *-----------------------------------------------------            00279000
       0000-PRINCIPAL                             SECTION.              00280000
      *-----------------------------------------------------            00281000
           PERFORM 1000-INICIALIZAR.                                    00282000
           PERFORM 2000-PROCESSAR-PAGINA                                00283000
              UNTIL WRK-PAG-QTD LESS 1000.                              00284000
           PERFORM 3000-FINALIZAR.                                      00285000
           STOP RUN.                                                    00286000
      *-----------------------------------------------------            00287000
       0000-99-FIM.                                  EXIT.              00288000
      *-----------------------------------------------------            00289000
                                                                        00290000
      *-----------------------------------------------------            00291000
       1000-INICIALIZAR                           SECTION.              00292000
      *-----------------------------------------------------            00293000
           OPEN INPUT CARTEXP                                           00294000
                OUTPUT RELSER.                                          00295000
           PERFORM 4000-TESTAR-STATUS.                                  00296000
           READ CARTEXP.                                                00297000
                                                                        00298000
           PERFORM 1100-ARMAR-FILTROS.                                  00299000
           PERFORM 1200-ESCREVER-CABECALHO.                             00300000
           MOVE 1000 TO WRK-PAG-QTD.                                    00301000
      *-----------------------------------------------------            00302000
       1000-99-FIM.                                  EXIT.              00303000
      *-----------------------------------------------------            00304000
                                                                        00305000
      *-----------------------------------------------------            00306000
       1100-ARMAR-FILTROS                         SECTION.              00307000
      *-----------------------------------------------------            00308000
           IF FD-CARTEXP-PALAVRA EQUAL SPACES                           00309000
            MOVE 'N' TO WRK-FLAG-PALAVRA                                00310000
           ELSE                                                         00311000
            MOVE 'S' TO WRK-FLAG-PALAVRA                                00312000
            STRING '%' DELIMITED BY SIZE                                00313000
                   FD-CARTEXP-PALAVRA DELIMITED BY SPACE                00314000
                   '%' DELIMITED BY SIZE                                00315000
                   INTO WRK-LIKE-PALAVRA                                00316000
           END-IF.                                                      00317000
                                                                        00318000
      *    04-03-22 VL CH-0442 FILTRO DE CONTEUDO EM MINUSCULO OU       00318100
      *    MISTO NUNCA CASAVA, POIS S.CONTEUDO E SEMPRE GRAVADO EM     00318200
      *    MAIUSCULO. NORMALIZA O CONTEUDO DO CARTAO ANTES DE USAR     00318300
      *    NO CURSOR CEXTRAI.                                         00318400
           INSPECT FD-CARTEXP-CONTEUDO CONVERTING                        00318500
              'abcdefghijklmnopqrstuvwxyz' TO                            00318600
              'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.                              00318700
                                                                        00318800
           IF FD-CARTEXP-CONTEUDO EQUAL SPACES                          00319000
            MOVE 'N' TO WRK-FLAG-CONTEUDO                               00320000
           ELSE                                                         00321000
            MOVE 'S' TO WRK-FLAG-CONTEUDO                               00322000
           END-IF.                                                      00323000
                                                                        00324000
           EVALUATE FD-CARTEXP-STATUS                                   00325000
            WHEN '0' MOVE 0 TO WRK-FLAG-STATUS                          00326000
            WHEN '1' MOVE 1 TO WRK-FLAG-STATUS                          00327000
            WHEN '2' MOVE 2 TO WRK-FLAG-STATUS                          00328000
            WHEN OTHER MOVE -1 TO WRK-FLAG-STATUS                       00329000
           END-EVALUATE.                                                00330000
                                                                        00331000
           MOVE FD-CARTEXP-DTINI TO WRK-FLAG-DTINI.                     00332000
           MOVE FD-CARTEXP-DTFIM TO WRK-FLAG-DTFIM.                      00333000
                                                                        00333100
           MOVE FD-CARTEXP-DTINI TO WRK-FAIXA-DTINI.                    00333200
           MOVE FD-CARTEXP-DTFIM TO WRK-FAIXA-DTFIM.                    00333300
           DISPLAY 'FAIXA DE DATA DO FILTRO (INICIO+FIM): '             00333400
                    WRK-FAIXA-TUDO.                                     00333500
      *-----------------------------------------------------            00334000
       1100-99-FIM.                                  EXIT.              00335000
      *-----------------------------------------------------            00336000
                                                                        00337000
      *-----------------------------------------------------            00338000
       1200-ESCREVER-CABECALHO                    SECTION.              00339000
      *-----------------------------------------------------            00340000
           MOVE SPACES TO WRK-LINHA-SAIDA.                               00341000
           MOVE 1 TO WRK-PONTEIRO.                                       00342000
           STRING                                                       00343000
              '"活動名稱","活動唯一ID","序號","狀態",'                  00344000
                 DELIMITED BY SIZE                                       00345000
              '"更新時間","有效期限（起）","有效期限（迄）",'           00346000
                 DELIMITED BY SIZE                                       00347000
              '"備註說明","新增時間"'                                   00348000
                 DELIMITED BY SIZE                                       00349000
              INTO WRK-LINHA-SAIDA                                      00350000
              WITH POINTER WRK-PONTEIRO                                  00351000
           END-STRING.                                                  00352000
           WRITE FD-RELSER FROM WRK-LINHA-SAIDA.                         00353000
      *-----------------------------------------------------            00354000
       1200-99-FIM.                                  EXIT.              00355000
      *-----------------------------------------------------            00356000
                                                                        00357000
      *-----------------------------------------------------            00358000
       2000-PROCESSAR-PAGINA                       SECTION.              00359000
      *-----------------------------------------------------            00360000
           MOVE ZERO TO WRK-PAG-QTD.                                    00361000
           MOVE 999999999 TO WRK-MENOR-ID-PAGINA.                       00362000
                                                                        00363000
           EXEC SQL                                                     00364000
              OPEN CEXTRAI                                              00365000
           END-EXEC.                                                    00366000
                                                                        00367000
           PERFORM 2100-BUSCAR-REGISTRO                                  00368000
              UNTIL SQLCODE EQUAL 100.                                   00369000
                                                                        00370000
           EXEC SQL                                                     00371000
              CLOSE CEXTRAI                                             00372000
           END-EXEC.                                                    00373000
                                                                        00374000
           IF WRK-PAG-QTD EQUAL 1000                                    00375000
            MOVE WRK-MENOR-ID-PAGINA TO WRK-ULTIMO-ID                    00376000
           END-IF.                                                      00377000
      *-----------------------------------------------------            00378000
       2000-99-FIM.                                  EXIT.              00379000
      *-----------------------------------------------------            00380000
                                                                        00381000
      *-----------------------------------------------------            00382000
       2100-BUSCAR-REGISTRO                        SECTION.              00383000
      *-----------------------------------------------------            00384000
           EXEC SQL                                                     00385000
              FETCH CEXTRAI                                             00386000
               INTO :DB2-ATIV-NOME, :DB2-ATIV-IDUNICO,                  00387000
                    :DB2-SER-CONTEUDO, :DB2-SER-STATUS,                  00388000
                    :DB2-SER-DTATUALIZ :WRK-NULL-SER-DTATUALIZ,          00389000
                    :DB2-SER-HRATUALIZ :WRK-NULL-SER-HRATUALIZ,          00390000
                    :DB2-SER-DTINICIO, :DB2-SER-HRINICIO,                00391000
                    :DB2-SER-DTFIM, :DB2-SER-HRFIM,                     00392000
                    :DB2-SER-NOTA    :WRK-NULL-SER-NOTA,                 00393000
                    :DB2-SER-DTCRIACAO, :DB2-SER-HRCRIACAO,              00394000
                    :WRK-MENOR-ID-PAGINA                                00395000
           END-EXEC.                                                    00396000
                                                                        00397000
           EVALUATE SQLCODE                                             00398000
            WHEN 0                                                      00399000
             ADD 1 TO WRK-PAG-QTD                                       00400000
             ADD 1 TO WRK-TOTAL-QTD                                     00401000
             PERFORM 2200-MONTAR-LINHA                                  00402000
             WRITE FD-RELSER FROM WRK-LINHA-SAIDA                        00403000
            WHEN 100                                                    00404000
             CONTINUE                                                   00405000
            WHEN OTHER                                                  00406000
             MOVE SQLCODE TO WRK-SQLCODE                                00407000
             MOVE 'SER22EXP'             TO WRK-PROGRAMA                00408000
             MOVE '2100'                 TO WRK-SECAO                   00409000
             MOVE 'ERRO NO FETCH CEXTRAI' TO WRK-MENSAGEM                00410000
             MOVE ZERO                   TO WRK-STATUS                  00411000
             PERFORM 9000-ERRO                                          00412000
           END-EVALUATE.                                                00413000
      *-----------------------------------------------------            00414000
       2100-99-FIM.                                  EXIT.              00415000
      *-----------------------------------------------------            00416000
                                                                        00417000
      *-----------------------------------------------------            00418000
       2200-MONTAR-LINHA                           SECTION.              00419000
      *-----------------------------------------------------            00420000
           EVALUATE DB2-SER-STATUS                                      00421000
            WHEN 0 MOVE '未核銷' TO WRK-STATUS-TEXTO                     00422000
            WHEN 1 MOVE '已核銷' TO WRK-STATUS-TEXTO                     00423000
            WHEN 2 MOVE '已註銷' TO WRK-STATUS-TEXTO                     00424000
            WHEN OTHER MOVE '未設定' TO WRK-STATUS-TEXTO                 00425000
           END-EVALUATE.                                                00426000
                                                                        00427000
           IF WRK-NULL-SER-HRATUALIZ LESS ZERO                         00428000
            MOVE '--' TO WRK-TXT-ATUALIZ                                00429000
           ELSE                                                         00430000
            MOVE DB2-SER-DTATUALIZ TO WRK-FMT-DATA                       00431000
            MOVE DB2-SER-HRATUALIZ TO WRK-FMT-HORA                       00432000
            PERFORM 2700-FORMATAR-TIMESTAMP                             00433000
            MOVE WRK-FMT-TODO TO WRK-TXT-ATUALIZ                        00434000
           END-IF.                                                      00435000
                                                                        00436000
           MOVE DB2-SER-DTINICIO TO WRK-FMT-DATA.                       00437000
           MOVE DB2-SER-HRINICIO TO WRK-FMT-HORA.                       00438000
           PERFORM 2700-FORMATAR-TIMESTAMP.                             00439000
           MOVE WRK-FMT-TODO TO WRK-TXT-VIGINI.                         00440000
                                                                        00441000
           MOVE DB2-SER-DTFIM TO WRK-FMT-DATA.                          00442000
           MOVE DB2-SER-HRFIM TO WRK-FMT-HORA.                          00443000
           PERFORM 2700-FORMATAR-TIMESTAMP.                             00444000
           MOVE WRK-FMT-TODO TO WRK-TXT-VIGFIM.                          00445000
                                                                        00446000
           MOVE DB2-SER-DTCRIACAO TO WRK-FMT-DATA.                      00447000
           MOVE DB2-SER-HRCRIACAO TO WRK-FMT-HORA.                      00448000
           PERFORM 2700-FORMATAR-TIMESTAMP.                             00449000
           MOVE WRK-FMT-TODO TO WRK-TXT-CRIACAO.                        00450000
                                                                        00451000
           IF WRK-NULL-SER-NOTA LESS ZERO                              00452000
            MOVE '-' TO WRK-TXT-NOTA                                    00453000
           ELSE                                                         00454000
            MOVE DB2-SER-NOTA TO WRK-TXT-NOTA                            00455000
           END-IF.                                                      00456000
                                                                        00457000
           MOVE SPACES TO WRK-LINHA-SAIDA.                               00458000
           MOVE 1 TO WRK-PONTEIRO.                                       00459000
           STRING                                                       00460000
              '"' DELIMITED BY SIZE                                      00461000
              DB2-ATIV-NOME DELIMITED BY SIZE                           00462000
              '","' DELIMITED BY SIZE                                    00463000
              DB2-ATIV-IDUNICO DELIMITED BY SIZE                        00464000
              '","' DELIMITED BY SIZE                                    00465000
              DB2-SER-CONTEUDO DELIMITED BY SIZE                        00466000
              '","' DELIMITED BY SIZE                                    00467000
              WRK-STATUS-TEXTO DELIMITED BY SIZE                        00468000
              '","' DELIMITED BY SIZE                                    00469000
              WRK-TXT-ATUALIZ DELIMITED BY SIZE                         00470000
              '","' DELIMITED BY SIZE                                    00471000
              WRK-TXT-VIGINI DELIMITED BY SIZE                          00472000
              '","' DELIMITED BY SIZE                                    00473000
              WRK-TXT-VIGFIM DELIMITED BY SIZE                          00474000
              '","' DELIMITED BY SIZE                                    00475000
              WRK-TXT-NOTA DELIMITED BY SIZE                            00476000
              '","' DELIMITED BY SIZE                                    00477000
              WRK-TXT-CRIACAO DELIMITED BY SIZE                         00478000
              '"' DELIMITED BY SIZE                                      00479000
              INTO WRK-LINHA-SAIDA                                      00480000
              WITH POINTER WRK-PONTEIRO                                  00481000
           END-STRING.                                                  00482000
      *-----------------------------------------------------            00483000
       2200-99-FIM.                                  EXIT.              00484000
      *-----------------------------------------------------            00485000
                                                                        00486000
      *-----------------------------------------------------            00487000
       2700-FORMATAR-TIMESTAMP                      SECTION.              00488000
      *-----------------------------------------------------            00489000
           MOVE WRK-FMT-DATA (1:4) TO WRK-FMT-ANO.                      00490000
           MOVE WRK-FMT-DATA (5:2) TO WRK-FMT-MES.                      00491000
           MOVE WRK-FMT-DATA (7:2) TO WRK-FMT-DIA.                      00492000
           MOVE WRK-FMT-HORA (1:2) TO WRK-FMT-HH.                       00493000
           MOVE WRK-FMT-HORA (3:2) TO WRK-FMT-MI.                       00494000
           MOVE WRK-FMT-HORA (5:2) TO WRK-FMT-SS.                       00495000
      *-----------------------------------------------------            00496000
       2700-99-FIM.                                  EXIT.              00497000
      *-----------------------------------------------------            00498000
                                                                        00499000
      *-----------------------------------------------------            00500000
       3000-FINALIZAR                             SECTION.              00501000
      *-----------------------------------------------------            00502000
           CLOSE CARTEXP RELSER.                                        00503000
           DISPLAY 'FIM DA EXTRACAO - TOTAL DE LINHAS: ' WRK-TOTAL-QTD.  00504000
      *-----------------------------------------------------            00505000
       3000-99-FIM.                                  EXIT.              00506000
      *-----------------------------------------------------            00507000
                                                                        00508000
      *-----------------------------------------------------            00509000
       4000-TESTAR-STATUS                         SECTION.              00510000
      *-----------------------------------------------------            00511000
           PERFORM 4100-TESTASTATUS-CARTEXP.                            00512000
           PERFORM 4200-TESTASTATUS-RELSER.                             00513000
      *-----------------------------------------------------            00514000
       4000-99-FIM.                                  EXIT.              00515000
      *-----------------------------------------------------            00516000
                                                                        00517000
      *-----------------------------------------------------            00518000
       4100-TESTASTATUS-CARTEXP                    SECTION.              00519000
      *-----------------------------------------------------            00520000
           IF WRK-FS-CARTEXP NOT EQUAL 0                                00521000
             MOVE 'SER22EXP'            TO WRK-PROGRAMA                 00522000
             MOVE '4100'                TO WRK-SECAO                    00523000
             MOVE 'ERRO NO OPEN CARTEXP' TO WRK-MENSAGEM                 00524000
             MOVE WRK-FS-CARTEXP         TO WRK-STATUS                  00525000
             PERFORM 9000-ERRO                                          00526000
           END-IF.                                                      00527000
      *-----------------------------------------------------            00528000
       4100-99-FIM.                                  EXIT.              00529000
      *-----------------------------------------------------            00530000
                                                                        00531000
      *-----------------------------------------------------            00532000
       4200-TESTASTATUS-RELSER                     SECTION.              00533000
      *-----------------------------------------------------            00534000
           IF WRK-FS-RELSER NOT EQUAL 0                                 00535000
             MOVE 'SER22EXP'            TO WRK-PROGRAMA                 00536000
             MOVE '4200'                TO WRK-SECAO                    00537000
             MOVE 'ERRO NO OPEN RELSER ' TO WRK-MENSAGEM                 00538000
             MOVE WRK-FS-RELSER          TO WRK-STATUS                  00539000
             PERFORM 9000-ERRO                                          00540000
           END-IF.                                                      00541000
      *-----------------------------------------------------            00542000
       4200-99-FIM.                                  EXIT.              00543000
      *-----------------------------------------------------            00544000
                                                                        00545000
      *-----------------------------------------------------            00546000
       9000-ERRO                                  SECTION.              00547000
      *-----------------------------------------------------            00548000
           DISPLAY WRK-MENSAGEM.                                        00549000
            CALL 'GRAVALOG' USING WRK-DADOS.                            00550000
           GOBACK.                                                      00551000
      *-----------------------------------------------------            00552000
       9000-99-FIM.                                  EXIT.              00553000
      *-----------------------------------------------------            00554000
