      *====================================================             00010000
       IDENTIFICATION                            DIVISION.              00020000
      *====================================================             00030000
       PROGRAM-ID.    SER22GER.                                         00040000
       AUTHOR.        MARIA CELIA SANTOS.                                00041000
       INSTALLATION.  FOURSYS.                                          00042000
       DATE-WRITTEN.  02-05-02.                                         00043000
       DATE-COMPILED.                                                   00044000
       SECURITY.      USO INTERNO - DEPARTAMENTO DE PROCESSAMENTO       00045000
                      DE DADOS. DISTRIBUICAO RESTRITA AO PESSOAL        00045100
                      AUTORIZADO DO PROJETO SERIES PROMOCIONAIS.        00045200
      *===================================================*             00050000
      *  AUTOR   : MARIA CELIA SANTOS                     *             00060000
      *  EMPRESA : FOURSYS                                *             00070000
      *  OBJETIVO: CADASTRAR UMA ATIVIDADE PROMOCIONAL NOVA*             00080000
      *           OU REFORCAR A COTA DE UMA ATIVIDADE JA   *             00081000
      *           EXISTENTE, GERANDO EM SEGUIDA O LOTE DE  *             00082000
      *           SERIES (CUPONS) CORRESPONDENTE. CADA     *             00083000
      *           SERIE E COMPOSTA DE 1 LETRA + 7 DIGITOS, *             00084000
      *           UNICA EM TODA A BASE.                    *             00085000
      *---------------------------------------------------*             00086000
      *  BASE  DE DADOS:                                  *             00087000
      *  TABELA             I/O           INCLUDE/BOOK    *             00088000
      *  PROMO.ATIVIDADE     I/O             #BKATIV      *             00089000
      *  PROMO.SERIE         I/O             #BKSERIE     *             00090000
      *  ------------        I               #GLOG        *             00091000
      *---------------------------------------------------*             00092000
      *  ARQUIVOS:                                        *             00093000
      *  DDNAME             I/O           LRECL           *             00094000
      *  CARTAO              I             403             *             00095000
      *  RELGER              O             132             *             00096000
      *===================================================*             00097000
      *-----------------------------------------------------            00098000
      *  HISTORICO DE ALTERACOES                           *            00099000
      *  DATA     AUTOR   CHAMADO      DESCRICAO            *            00100000
      *  87-11-04 VL      ------       CRIACAO DO PADRAO    *            00101000
      *                                DE CABECALHO E       *            00102000
      *                                SECOES NUMERADAS     *            00103000
      *                                USADO NESTE PROGRAMA.*            00104000
      *  90-02-19 VL      CH-0114      PADRONIZACAO DO      *            00105000
      *                                TRATAMENTO DE STATUS *            00106000
      *                                DE ARQUIVO (#GLOG).  *            00107000
      *  93-06-02 RSA     CH-0238      REVISAO GERAL DAS    *            00108000
      *                                ROTINAS DE ERRO.     *            00109000
      *  96-01-30 RSA     CH-0301      PADRONIZACAO DOS     *            00110000
      *                                PREFIXOS WRK- E DB2-.*            00111000
      *  99-11-22 MCS     CH-0355-Y2K  REVISAO GERAL DE     *            00112000
      *                                TODAS AS DATAS PARA  *            00113000
      *                                FORMATO AAAAMMDD COM *            00114000
      *                                4 POSICOES DE ANO.   *            00115000
      *  02-05-02 MCS     CH-0396      VERSAO ORIGINAL DESTE*            00116000
      *                                PROGRAMA: CADASTRO DE*            00117000
      *                                ATIVIDADE E GERACAO  *            00118000
      *                                DE LOTE DE SERIES.   *            00119000
      *  02-05-14 MCS     CH-0402      INCLUSAO DO MODO     *            00120000
      *                                ADICIONAL (REFORCO DE*            00121000
      *                                COTA) VIA UPSI-0.    *            00122000
      *  02-05-28 MCS     CH-0407      INCLUSAO DA ROTINA   *            00123000
      *                                DE GERACAO ALEATORIA *            00124000
      *                                DE CONTEUDO (LETRA +  *            00125000
      *                                7 DIGITOS) SEM USO DE*            00126000
      *                                FUNCAO INTRINSECA.   *            00127000
      *  02-06-11 JCP     CH-0415      CONFERENCIA DE        *            00128000
      *                                EXISTENCIA DO         *            00129000
      *                                CONTEUDO GERADO NA    *            00130000
      *                                TABELA PROMO.SERIE    *            00131000
      *                                ANTES DA GRAVACAO.    *            00132000
      *  03-09-17 JCP     CH-0433      LIMITE DE COTA DE 1 A *            00133000
      *                                100 SERIES POR LOTE. *            00134000
      *  04-02-16 VL      CH-0447      INCLUSAO DA CRITICA   *            00134100
      *                                DE IDUNICO EM BRANCO, *            00134200
      *                                QUE PASSAVA PELA      *            00134300
      *                                CONTAGEM DE EXISTENCIA*            00134400
      *                                SEM SER PEGA.         *            00134500
      *  04-05-11 JCP     CH-0452      RETIRADOS TOP-OF-FORM,*            00134510
      *                                CLASS E O SWITCH DE   *            00134520
      *                                JOB UPSI-0, SEM USO   *            00134530
      *                                REAL NESTE PROGRAMA.  *            00134540
      *                                O MODO NOVO/ADICIONAL *            00134550
      *                                PASSA A SER LIDO DO   *            00134560
      *                                PROPRIO FD-CARTAO-MODO*            00134570
      *                                CARTAO A CARTAO.      *            00134580
      *  04-05-25 MCS     CH-0456      IDUNICO E NOME DO     *            00134590
      *                                CARTAO AMPLIADOS PARA *            00134600
      *                                X(100)/X(255), IGUAL  *            00134610
      *                                AO #BKATIV - EVITA     *            00134620
      *                                FALSO DUPLICADO POR   *            00134630
      *                                TRUNCAMENTO.          *            00134640
      *  04-05-25 MCS     CH-0457      SPECIAL-NAMES         *            00134650
      *                                RECOLOCADO (VAZIO) -  *            00134660
      *                                TODO PROGRAMA COM     *            00134670
      *                                FILE-CONTROL/FD NESTE *            00134680
      *                                SHOP TEM A CLAUSULA,  *            00134690
      *                                MESMO QUANDO NAO HA   *            00134700
      *                                NADA A DECLARAR NELA. *            00134710
      *===================================================*             00135000
                                                                        00136000
      *====================================================             00137000
       ENVIRONMENT                               DIVISION.              00138000
      *====================================================             00139000
       CONFIGURATION                             SECTION.               00139100
       SPECIAL-NAMES.                                                   00139200
                                                                        00139300
       INPUT-OUTPUT                              SECTION.               00147000
       FILE-CONTROL.                                                    00148000
           SELECT CARTAO ASSIGN TO CARTAO                               00149000
               FILE STATUS IS WRK-FS-CARTAO.                            00150000
                                                                        00151000
           SELECT RELGER ASSIGN TO RELGER                               00152000
               FILE STATUS IS WRK-FS-RELGER.                            00153000
                                                                        00154000
      *====================================================             00155000
       DATA                                      DIVISION.              00156000
      *====================================================             00157000
      *-----------------------------------------------------            00158000
       FILE                                      SECTION.               00159000
      *-----------------------------------------------------            00160000
       FD CARTAO                                                        00161000
           RECORDING MODE IS F                                          00162000
           LABEL RECORD IS STANDARD                                     00163000
           BLOCK CONTAINS 0 RECORDS.                                    00164000
                                                                        00165000
       01 FD-CARTAO.                                                    00166000
          05 FD-CARTAO-MODO        PIC X(01).                           00167000
             88 FD-CARTAO-MODO-NOVO           VALUE 'N'.                00167100
             88 FD-CARTAO-MODO-ADICIONAL      VALUE 'A'.                00167200
      *    04-05-25 MCS CH-0456 IDUNICO E NOME AMPLIADOS DE X(20) PARA
      *    X(100)/X(255), IGUAL AO TAMANHO REAL DA COLUNA EM
      *    PROMO.ATIVIDADE (#BKATIV). COM 20 POSICOES, DOIS IDUNICO
      *    DIFERENTES QUE COMPARTILHASSEM OS PRIMEIROS 20 CARACTERES
      *    SERIAM TRATADOS COMO DUPLICADOS PELA CRITICA DE EXISTENCIA,
      *    MESMO A TABELA SUPORTANDO DISTINGUI-LOS.
          05 FD-CARTAO-IDUNICO     PIC X(100).                          00168000
          05 FD-CARTAO-NOME        PIC X(255).                         00169000
          05 FD-CARTAO-DTINI       PIC 9(08).                           00170000
          05 FD-CARTAO-HRINI       PIC 9(06).                           00171000
          05 FD-CARTAO-DTFIM       PIC 9(08).                           00172000
          05 FD-CARTAO-HRFIM       PIC 9(06).                           00173000
          05 FD-CARTAO-QUOTA       PIC 9(03).                           00174000
          05 FD-CARTAO-NOTA        PIC X(08).                           00175000
          05 FILLER                PIC X(08).                          00175100
                                                                        00176000
       FD RELGER                                                        00177000
           RECORDING MODE IS F                                          00178000
           BLOCK CONTAINS 0 RECORDS.                                    00179000
                                                                        00180000
       01 FD-RELGER                PIC X(132).                          00181000
      *-----------------------------------------------------            00182000
       WORKING-STORAGE                           SECTION.               00183000
      *-----------------------------------------------------            00184000
           COPY '#GLOG'.                                                00185000
      *-----------------------------------------------------            00186000
           EXEC SQL                                                     00187000
              INCLUDE #BKATIV                                           00188000
           END-EXEC.                                                    00189000
                                                                        00190000
           EXEC SQL                                                     00191000
              INCLUDE #BKSERIE                                          00192000
           END-EXEC.                                                    00193000
                                                                        00194000
           EXEC SQL                                                     00195000
              INCLUDE SQLCA                                             00196000
           END-EXEC.                                                    00197000
      *-----------------------------------------------------            00212000
       01 FILLER PIC X(48) VALUE                                        00213000
           '--------------VARIAVEIS DE ERRO----------------'.           00214000
      *-----------------------------------------------------            00215000
       01 WRK-ERRO-TAB.                                                 00216000
          05 WRK-ERRO-OCR OCCURS 10 TIMES INDEXED BY WRK-ERRO-IDX.       00217000
             10 WRK-ERRO-CAMPO     PIC X(20).                           00218000
             10 WRK-ERRO-TEXTO     PIC X(90).                           00219000
       77 WRK-ERRO-QTD             PIC S9(04) COMP VALUE ZERO.           00220000
      *-----------------------------------------------------            00221000
       01 FILLER PIC X(48) VALUE                                        00222000
           '--------------VARIAVEIS DE GERACAO-------------'.           00223000
      *-----------------------------------------------------            00224000
       77 WRK-SEED                 PIC S9(09) COMP VALUE ZERO.           00225000
       77 WRK-QUOC                 PIC S9(09) COMP VALUE ZERO.           00226000
       77 WRK-REM-LETRA            PIC S9(04) COMP VALUE ZERO.           00227000
       77 WRK-IDX-LETRA            PIC S9(04) COMP VALUE ZERO.           00228000
       77 WRK-REM-NUM              PIC S9(09) COMP VALUE ZERO.           00229000
       77 WRK-CONTADOR-GER         PIC S9(09) COMP VALUE ZERO.           00230000
       77 WRK-HORA-SISTEMA         PIC 9(08)  VALUE ZEROS.               00231000
       77 WRK-QTD-SOLICITADA       PIC S9(04) COMP VALUE ZERO.           00232000
       77 WRK-QTD-GERADOS          PIC S9(04) COMP VALUE ZERO.           00233000
       77 WRK-QTD-EXISTE           PIC S9(09) COMP VALUE ZERO.           00234000
                                                                        00235000
       01 WRK-ALFABETO PIC X(26) VALUE                                  00236000
           'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.                                00237000
       01 WRK-ALFABETO-TAB REDEFINES WRK-ALFABETO.                      00238000
          05 WRK-LETRA             PIC X(01) OCCURS 26 TIMES.           00239000
                                                                        00240000
       01 WRK-CONTEUDO-GERADO      PIC X(08).                           00241000
       01 WRK-CONTEUDO-GERADO-R REDEFINES WRK-CONTEUDO-GERADO.          00242000
          05 WRK-COD-LETRA         PIC X(01).                           00243000
          05 WRK-COD-NUM           PIC 9(07).                           00244000
      *-----------------------------------------------------            00245000
       01 FILLER PIC X(48) VALUE                                        00246000
           '--------------VARIAVEIS DE DATA/HORA------------'.          00247000
      *-----------------------------------------------------            00248000
       77 WRK-AGORA-DATA           PIC 9(08) VALUE ZEROS.                00249000
       77 WRK-AGORA-HORA           PIC 9(06) VALUE ZEROS.                00250000
       01 WRK-AGORA-COMPOSTA.                                           00251000
          05 WRK-AC-DATA           PIC 9(08).                           00252000
          05 WRK-AC-HORA           PIC 9(06).                           00253000
       01 WRK-AGORA-COMPOSTA-R REDEFINES WRK-AGORA-COMPOSTA.            00254000
          05 WRK-AC-NUM14          PIC 9(14).                           00255000
      *-----------------------------------------------------            00256000
       01 FILLER PIC X(48) VALUE                                        00257000
           '--------------VARIAVEIS PARA RELATORIO----------'.          00258000
      *-----------------------------------------------------            00259000
       01 WRK-CABEC1.                                                   00260000
          05 FILLER                PIC X(30) VALUE                      00261000
              'GERACAO DE SERIES PROMOCIONAIS'.                        00262000
          05 FILLER                PIC X(102).                          00263000
       01 WRK-LINDET.                                                   00264000
          05 WRK-LD-IDUNICO        PIC X(20).                           00265000
          05 FILLER                PIC X(02).                           00266000
          05 WRK-LD-ATIVID         PIC 9(09).                           00267000
          05 FILLER                PIC X(02).                           00268000
          05 WRK-LD-QTDSOL         PIC ZZZ9.                             00269000
          05 FILLER                PIC X(02).                           00270000
          05 WRK-LD-QTDGER         PIC ZZZ9.                             00271000
          05 FILLER                PIC X(91).                           00272000
      *-----------------------------------------------------            00273000
       01 FILLER PIC X(48) VALUE                                        00274000
           '--------------VARIAVEIS PARA FILE STATUS--------'.          00275000
      *-----------------------------------------------------            00276000
       77 WRK-FS-CARTAO            PIC 9(02).                           00277000
       77 WRK-FS-RELGER            PIC 9(02).                           00278000
       77 WRK-SQLCODE-EX           PIC -999.                            00279000
                                                                        00280000
      *====================================================             00281000
       PROCEDURE                                 DIVISION.              00282000
      *====================================================             00283000
      *-----------------------------------------------------            00284000
       0000-PRINCIPAL                             SECTION.              00285000
      *-----------------------------------------------------            00286000
           PERFORM 1000-INICIALIZAR.                                    00287000
           PERFORM 2000-PROCESSAR UNTIL WRK-FS-CARTAO EQUAL 10.          00288000
           PERFORM 3000-FINALIZAR.                                      00289000
           STOP RUN.                                                    00290000
      *-----------------------------------------------------            00291000
       0000-99-FIM.                                  EXIT.              00292000
      *-----------------------------------------------------            00293000
                                                                        00294000
      *-----------------------------------------------------            00295000
       1000-INICIALIZAR                           SECTION.              00296000
      *-----------------------------------------------------            00297000
           OPEN INPUT CARTAO                                            00298000
                OUTPUT RELGER.                                          00299000
           PERFORM 4000-TESTAR-STATUS.                                  00300000
           ACCEPT WRK-HORA-SISTEMA FROM TIME.                           00301000
           COMPUTE WRK-SEED = WRK-HORA-SISTEMA + 1.                      00302000
           WRITE FD-RELGER FROM WRK-CABEC1.                             00303000
           READ CARTAO.                                                 00304000
           IF WRK-FS-CARTAO EQUAL 10                                    00305000
            DISPLAY 'NENHUM CARTAO DE CONTROLE INFORMADO'               00306000
           END-IF.                                                      00307000
      *-----------------------------------------------------            00308000
       1000-99-FIM.                                  EXIT.              00309000
      *-----------------------------------------------------            00310000
                                                                        00311000
      *-----------------------------------------------------            00312000
       1100-VALIDAR-NOVO                          SECTION.              00313000
      *-----------------------------------------------------            00314000
           MOVE ZERO TO WRK-ERRO-QTD.                                   00315000
                                                                        00316000
           EXEC SQL                                                     00317000
              SELECT COUNT(*) INTO :WRK-QTD-EXISTE                      00318000
               FROM PROMO.ATIVIDADE                                     00319000
               WHERE IDUNICO = :FD-CARTAO-IDUNICO                       00320000
           END-EXEC.                                                    00321000
           IF WRK-QTD-EXISTE GREATER ZERO                               00322000
            ADD 1 TO WRK-ERRO-QTD                                       00323000
            MOVE 'IDUNICO'                  TO                         00324000
                 WRK-ERRO-CAMPO (WRK-ERRO-QTD)                          00325000
            MOVE '活動唯一 ID 已存在，請勿重複新增。' TO                00326000
                 WRK-ERRO-TEXTO (WRK-ERRO-QTD)                          00327000
           END-IF.                                                      00328000
                                                                        00329000
           PERFORM 1190-VALIDAR-DATAS-COMUM.                            00330000
                                                                        00331000
           IF FD-CARTAO-QUOTA LESS 1 OR FD-CARTAO-QUOTA GREATER 100      00332000
            ADD 1 TO WRK-ERRO-QTD                                       00333000
            MOVE 'QUOTA'                    TO                         00334000
                 WRK-ERRO-CAMPO (WRK-ERRO-QTD)                          00335000
            MOVE 'QUOTA DEVE SER DE 1 A 100 SERIES'         TO         00336000
                 WRK-ERRO-TEXTO (WRK-ERRO-QTD)                          00337000
           END-IF.                                                      00338000
                                                                        00339000
           IF FD-CARTAO-NOME EQUAL SPACES                               00340000
            ADD 1 TO WRK-ERRO-QTD                                       00341000
            MOVE 'NOME'                     TO                         00342000
                 WRK-ERRO-CAMPO (WRK-ERRO-QTD)                          00343000
            MOVE 'NOME DA ATIVIDADE E OBRIGATORIO'          TO         00344000
                 WRK-ERRO-TEXTO (WRK-ERRO-QTD)                          00345000
           END-IF.                                                      00345100
                                                                        00345200
      *    04-02-16 VL CH-0447 IDUNICO EM BRANCO NAO ERA PEGO           00345300
      *    NA VALIDACAO - CONTAGEM DE EXISTENCIA RETORNA ZERO           00345400
      *    QUANDO NAO HA LINHA COM IDUNICO EM BRANCO NA BASE.           00345500
           IF FD-CARTAO-IDUNICO EQUAL SPACES                            00345600
            ADD 1 TO WRK-ERRO-QTD                                       00345700
            MOVE 'IDUNICO'                  TO                         00345800
                 WRK-ERRO-CAMPO (WRK-ERRO-QTD)                          00345900
            MOVE 'IDUNICO DA ATIVIDADE E OBRIGATORIO'        TO         00346000
                 WRK-ERRO-TEXTO (WRK-ERRO-QTD)                          00346100
           END-IF.                                                      00346200
      *-----------------------------------------------------            00347000
       1100-99-FIM.                                  EXIT.              00348000
      *-----------------------------------------------------            00349000
                                                                        00350000
      *-----------------------------------------------------            00351000
       1190-VALIDAR-DATAS-COMUM                   SECTION.              00352000
      *-----------------------------------------------------            00353000
           MOVE FD-CARTAO-DTINI TO WRK-AC-DATA.                         00354000
           MOVE FD-CARTAO-HRINI TO WRK-AC-HORA.                         00355000
           MOVE WRK-AC-NUM14    TO WRK-R-ATIV-VIGINI.                    00356000
                                                                        00357000
           MOVE FD-CARTAO-DTFIM TO WRK-AC-DATA.                         00358000
           MOVE FD-CARTAO-HRFIM TO WRK-AC-HORA.                         00359000
           MOVE WRK-AC-NUM14    TO WRK-R-ATIV-VIGFIM.                    00360000
                                                                        00361000
           IF WRK-R-ATIV-VIGFIM LESS WRK-R-ATIV-VIGINI                  00362000
            ADD 1 TO WRK-ERRO-QTD                                       00363000
            MOVE 'DTFIM'                    TO                         00364000
                 WRK-ERRO-CAMPO (WRK-ERRO-QTD)                          00365000
            MOVE '結束日期 必須晚於或等於 開始日期。' TO                00366000
                 WRK-ERRO-TEXTO (WRK-ERRO-QTD)                          00367000
           END-IF.                                                      00368000
                                                                        00369000
           ACCEPT WRK-AGORA-DATA FROM DATE.                             00370000
           ACCEPT WRK-AGORA-HORA FROM TIME.                             00371000
           MOVE WRK-AGORA-DATA  TO WRK-AC-DATA.                         00372000
           MOVE WRK-AGORA-HORA  TO WRK-AC-HORA.                         00373000
           IF WRK-R-ATIV-VIGFIM LESS WRK-AC-NUM14                       00374000
            ADD 1 TO WRK-ERRO-QTD                                       00375000
            MOVE 'DTFIM'                    TO                         00376000
                 WRK-ERRO-CAMPO (WRK-ERRO-QTD)                          00377000
            MOVE '結束日期 不能早於當前時間，否則序號將立即過期。' TO   00378000
                 WRK-ERRO-TEXTO (WRK-ERRO-QTD)                          00379000
           END-IF.                                                      00380000
      *-----------------------------------------------------            00381000
       1190-99-FIM.                                  EXIT.              00382000
      *-----------------------------------------------------            00383000
                                                                        00384000
      *-----------------------------------------------------            00385000
       1200-VALIDAR-ADICIONAL                     SECTION.              00386000
      *-----------------------------------------------------            00387000
           MOVE ZERO TO WRK-ERRO-QTD.                                   00388000
                                                                        00389000
           EXEC SQL                                                     00390000
              SELECT COUNT(*) INTO :WRK-QTD-EXISTE                      00391000
               FROM PROMO.ATIVIDADE                                     00392000
               WHERE IDUNICO = :FD-CARTAO-IDUNICO                       00393000
           END-EXEC.                                                    00394000
           IF WRK-QTD-EXISTE EQUAL ZERO                                 00395000
            ADD 1 TO WRK-ERRO-QTD                                       00396000
            MOVE 'IDUNICO'                  TO                         00397000
                 WRK-ERRO-CAMPO (WRK-ERRO-QTD)                          00398000
            MOVE '所選擇的 活動唯一 ID 無效（該活動不存在）。' TO       00399000
                 WRK-ERRO-TEXTO (WRK-ERRO-QTD)                          00400000
           END-IF.                                                      00401000
                                                                        00402000
           PERFORM 1190-VALIDAR-DATAS-COMUM.                            00403000
                                                                        00404000
           IF FD-CARTAO-QUOTA LESS 1 OR FD-CARTAO-QUOTA GREATER 100      00405000
            ADD 1 TO WRK-ERRO-QTD                                       00406000
            MOVE 'QUOTA'                    TO                         00407000
                 WRK-ERRO-CAMPO (WRK-ERRO-QTD)                          00408000
            MOVE 'QUOTA DEVE SER DE 1 A 100 SERIES'         TO         00409000
                 WRK-ERRO-TEXTO (WRK-ERRO-QTD)                          00410000
           END-IF.                                                      00411000
                                                                        00412000
           IF FD-CARTAO-NOTA EQUAL SPACES                               00413000
            ADD 1 TO WRK-ERRO-QTD                                       00414000
            MOVE 'NOTA'                     TO                         00415000
                 WRK-ERRO-CAMPO (WRK-ERRO-QTD)                          00416000
            MOVE 'NOTA E OBRIGATORIA PARA LOTE ADICIONAL'    TO         00417000
                 WRK-ERRO-TEXTO (WRK-ERRO-QTD)                          00418000
           END-IF.                                                      00419000
      *-----------------------------------------------------            00420000
       1200-99-FIM.                                  EXIT.              00421000
      *-----------------------------------------------------            00422000
                                                                        00423000
      *-----------------------------------------------------            00424000
       2000-PROCESSAR                             SECTION.              00425000
      *-----------------------------------------------------            00426000
      *    04-05-11 JCP CH-0452 O MODO (NOVO X ADICIONAL) PASSA A
      *    SER LIDO DO PROPRIO CARTAO (FD-CARTAO-MODO), EM VEZ DE UM
      *    SWITCH DE JOB (UPSI-0) VALIDO PARA O RUN INTEIRO - AGORA UM
      *    SO RUN PODE MISTURAR CADASTROS NOVOS E REFORCOS DE COTA,
      *    CARTAO A CARTAO.
           IF FD-CARTAO-MODO-NOVO                                       00427000
            PERFORM 2100-INSERIR-ATIVIDADE                              00428000
           ELSE                                                         00429000
            PERFORM 2200-TOPAR-ATIVIDADE                                00430000
           END-IF.                                                      00431000
                                                                        00432000
           IF WRK-ERRO-QTD GREATER ZERO                                 00433000
            PERFORM 2800-EXIBIR-ERROS                                   00434000
           ELSE                                                         00435000
            PERFORM 5000-GERAR-LOTE                                     00436000
            MOVE FD-CARTAO-IDUNICO TO WRK-LD-IDUNICO                    00437000
            MOVE DB2-ATIV-ID       TO WRK-LD-ATIVID                     00438000
            MOVE WRK-QTD-SOLICITADA TO WRK-LD-QTDSOL                    00439000
            MOVE WRK-QTD-GERADOS    TO WRK-LD-QTDGER                    00440000
            WRITE FD-RELGER FROM WRK-LINDET                             00441000
           END-IF.                                                      00442000
                                                                        00443000
           READ CARTAO.                                                 00444000
      *-----------------------------------------------------            00445000
       2000-99-FIM.                                  EXIT.              00446000
      *-----------------------------------------------------            00447000
                                                                        00448000
      *-----------------------------------------------------            00449000
       2100-INSERIR-ATIVIDADE                     SECTION.              00450000
      *-----------------------------------------------------            00451000
           PERFORM 1100-VALIDAR-NOVO.                                   00452000
           IF WRK-ERRO-QTD GREATER ZERO                                 00453000
            GO TO 2100-99-FIM                                           00454000
           END-IF.                                                      00455000
                                                                        00456000
           ACCEPT WRK-AGORA-DATA FROM DATE.                             00457000
           ACCEPT WRK-AGORA-HORA FROM TIME.                             00458000
                                                                        00459000
           MOVE FD-CARTAO-NOME     TO DB2-ATIV-NOME.                     00460000
           MOVE FD-CARTAO-IDUNICO  TO DB2-ATIV-IDUNICO.                  00461000
           MOVE FD-CARTAO-DTINI    TO DB2-ATIV-DTINICIO.                 00462000
           MOVE FD-CARTAO-HRINI    TO DB2-ATIV-HRINICIO.                 00463000
           MOVE FD-CARTAO-DTFIM    TO DB2-ATIV-DTFIM.                    00464000
           MOVE FD-CARTAO-HRFIM    TO DB2-ATIV-HRFIM.                    00465000
           MOVE FD-CARTAO-QUOTA    TO DB2-ATIV-QUOTA WRK-QTD-SOLICITADA. 00466000
           MOVE WRK-AGORA-DATA     TO DB2-ATIV-DTCRIACAO                 00467000
                                       DB2-ATIV-DTATUALIZ.                00467100
           MOVE WRK-AGORA-HORA     TO DB2-ATIV-HRCRIACAO                 00468000
                                       DB2-ATIV-HRATUALIZ.                00468100
                                                                        00469000
           EXEC SQL                                                     00470000
              INSERT INTO PROMO.ATIVIDADE                               00471000
                 (ID, NOME, IDUNICO, DTINICIO, HRINICIO, DTFIM, HRFIM,   00472000
                  QUOTA, DTCRIACAO, HRCRIACAO, DTATUALIZ, HRATUALIZ)     00473000
               VALUES                                                   00474000
                 (DEFAULT, :DB2-ATIV-NOME, :DB2-ATIV-IDUNICO,            00475000
                  :DB2-ATIV-DTINICIO, :DB2-ATIV-HRINICIO,                00476000
                  :DB2-ATIV-DTFIM, :DB2-ATIV-HRFIM, :DB2-ATIV-QUOTA,     00477000
                  :DB2-ATIV-DTCRIACAO, :DB2-ATIV-HRCRIACAO,              00478000
                  :DB2-ATIV-DTATUALIZ, :DB2-ATIV-HRATUALIZ)              00479000
           END-EXEC.                                                    00480000
                                                                        00481000
           EXEC SQL                                                     00482000
              SELECT IDENTITY_VAL_LOCAL() INTO :DB2-ATIV-ID              00483000
               FROM SYSIBM.SYSDUMMY1                                     00484000
           END-EXEC.                                                    00485000
                                                                        00486000
           MOVE ZERO TO WRK-QTD-GERADOS.                                00487000
           MOVE SPACES TO DB2-SER-NOTA.                                 00488000
           MOVE -1 TO WRK-NULL-SER-NOTA.                                00489000
      *-----------------------------------------------------            00490000
       2100-99-FIM.                                  EXIT.              00491000
      *-----------------------------------------------------            00492000
                                                                        00493000
      *-----------------------------------------------------            00494000
       2200-TOPAR-ATIVIDADE                       SECTION.              00495000
      *-----------------------------------------------------            00496000
           PERFORM 1200-VALIDAR-ADICIONAL.                              00497000
           IF WRK-ERRO-QTD GREATER ZERO                                 00498000
            GO TO 2200-99-FIM                                           00499000
           END-IF.                                                      00500000
                                                                        00501000
           ACCEPT WRK-AGORA-DATA FROM DATE.                             00502000
           ACCEPT WRK-AGORA-HORA FROM TIME.                             00503000
                                                                        00504000
           EXEC SQL                                                     00505000
              SELECT ID, QUOTA INTO :DB2-ATIV-ID, :DB2-ATIV-QUOTA         00506000
               FROM PROMO.ATIVIDADE                                      00507000
               WHERE IDUNICO = :FD-CARTAO-IDUNICO                        00508000
           END-EXEC.                                                    00509000
                                                                        00510000
           MOVE FD-CARTAO-QUOTA    TO WRK-QTD-SOLICITADA.               00512000
                                                                        00513000
           EXEC SQL                                                     00514000
              UPDATE PROMO.ATIVIDADE                                    00515000
                 SET DTINICIO  = :FD-CARTAO-DTINI,                      00516000
                     HRINICIO  = :FD-CARTAO-HRINI,                      00517000
                     DTFIM     = :FD-CARTAO-DTFIM,                      00518000
                     HRFIM     = :FD-CARTAO-HRFIM,                      00519000
                     QUOTA     = QUOTA + :FD-CARTAO-QUOTA,              00520000
                     DTATUALIZ = :WRK-AGORA-DATA,                       00521000
                     HRATUALIZ = :WRK-AGORA-HORA                        00522000
               WHERE IDUNICO = :FD-CARTAO-IDUNICO                       00523000
           END-EXEC.                                                    00524000
                                                                        00525000
           MOVE ZERO TO WRK-QTD-GERADOS.                                00526000
           MOVE FD-CARTAO-NOTA TO DB2-SER-NOTA.                         00527000
           MOVE ZERO TO WRK-NULL-SER-NOTA.                              00528000
      *-----------------------------------------------------            00529000
       2200-99-FIM.                                  EXIT.              00530000
      *-----------------------------------------------------            00531000
                                                                        00532000
      *-----------------------------------------------------            00533000
       2800-EXIBIR-ERROS                          SECTION.              00534000
      *-----------------------------------------------------            00535000
           PERFORM 2810-EXIBIR-ERRO-OCR                                 00536000
              VARYING WRK-ERRO-IDX FROM 1 BY 1                          00537000
              UNTIL WRK-ERRO-IDX GREATER WRK-ERRO-QTD.                   00538000
      *-----------------------------------------------------            00539000
       2800-99-FIM.                                  EXIT.              00540000
      *-----------------------------------------------------            00541000
                                                                        00542000
      *-----------------------------------------------------            00543000
       2810-EXIBIR-ERRO-OCR                        SECTION.              00544000
      *-----------------------------------------------------            00545000
           DISPLAY 'REJEITADO - ' FD-CARTAO-IDUNICO ' - '                00546000
               WRK-ERRO-CAMPO (WRK-ERRO-IDX) ' - '                      00547000
               WRK-ERRO-TEXTO (WRK-ERRO-IDX).                            00548000
      *-----------------------------------------------------            00549000
       2810-99-FIM.                                  EXIT.              00550000
      *-----------------------------------------------------            00551000
                                                                        00552000
      *-----------------------------------------------------            00553000
       3000-FINALIZAR                             SECTION.              00554000
      *-----------------------------------------------------            00555000
           CLOSE CARTAO RELGER.                                         00556000
           DISPLAY 'FIM DA GERACAO DE SERIES PROMOCIONAIS'.              00557000
      *-----------------------------------------------------            00558000
       3000-99-FIM.                                  EXIT.              00559000
      *-----------------------------------------------------            00560000
                                                                        00561000
      *-----------------------------------------------------            00562000
       4000-TESTAR-STATUS                         SECTION.              00563000
      *-----------------------------------------------------            00564000
           PERFORM 4100-TESTASTATUS-CARTAO.                             00565000
           PERFORM 4200-TESTASTATUS-RELGER.                             00566000
      *-----------------------------------------------------            00567000
       4000-99-FIM.                                  EXIT.              00568000
      *-----------------------------------------------------            00569000
                                                                        00570000
      *-----------------------------------------------------            00571000
       4100-TESTASTATUS-CARTAO                    SECTION.              00572000
      *-----------------------------------------------------            00573000
           IF WRK-FS-CARTAO NOT EQUAL 0                                 00574000
             MOVE 'SER22GER'            TO WRK-PROGRAMA                 00575000
             MOVE '4100'                TO WRK-SECAO                    00576000
             MOVE 'ERRO NO OPEN CARTAO ' TO WRK-MENSAGEM                 00577000
             MOVE WRK-FS-CARTAO         TO WRK-STATUS                   00578000
             PERFORM 9000-ERRO                                          00579000
           END-IF.                                                      00580000
      *-----------------------------------------------------            00581000
       4100-99-FIM.                                  EXIT.              00582000
      *-----------------------------------------------------            00583000
                                                                        00584000
      *-----------------------------------------------------            00585000
       4200-TESTASTATUS-RELGER                    SECTION.              00586000
      *-----------------------------------------------------            00587000
           IF WRK-FS-RELGER NOT EQUAL 0                                 00588000
             MOVE 'SER22GER'            TO WRK-PROGRAMA                 00589000
             MOVE '4200'                TO WRK-SECAO                    00590000
             MOVE 'ERRO NO OPEN RELGER ' TO WRK-MENSAGEM                 00591000
             MOVE WRK-FS-RELGER         TO WRK-STATUS                   00592000
             PERFORM 9000-ERRO                                          00593000
           END-IF.                                                      00594000
      *-----------------------------------------------------            00595000
       4200-99-FIM.                                  EXIT.              00596000
      *-----------------------------------------------------            00597000
                                                                        00598000
      *-----------------------------------------------------            00599000
       5000-GERAR-LOTE                            SECTION.              00600000
      *-----------------------------------------------------            00601000
           PERFORM 5100-GERAR-CANDIDATO                                 00602000
              UNTIL WRK-QTD-GERADOS GREATER OR EQUAL                    00603000
                    WRK-QTD-SOLICITADA.                                 00604000
      *-----------------------------------------------------            00605000
       5000-99-FIM.                                  EXIT.              00606000
      *-----------------------------------------------------            00607000
                                                                        00608000
      *-----------------------------------------------------            00609000
       5100-GERAR-CANDIDATO                        SECTION.              00610000
      *-----------------------------------------------------            00611000
           ADD 1 TO WRK-CONTADOR-GER.                                   00612000
           COMPUTE WRK-SEED = (WRK-SEED * 31) + WRK-CONTADOR-GER.        00613000
           IF WRK-SEED LESS ZERO                                        00614000
            COMPUTE WRK-SEED = WRK-SEED * -1                            00615000
           END-IF.                                                      00616000
           DIVIDE WRK-SEED BY 26 GIVING WRK-QUOC                        00617000
              REMAINDER WRK-REM-LETRA.                                  00618000
           ADD 1 TO WRK-REM-LETRA GIVING WRK-IDX-LETRA.                  00619000
           MOVE WRK-LETRA (WRK-IDX-LETRA) TO WRK-COD-LETRA.              00620000
                                                                        00621000
           COMPUTE WRK-SEED = (WRK-SEED * 17) + WRK-CONTADOR-GER.        00622000
           IF WRK-SEED LESS ZERO                                        00623000
            COMPUTE WRK-SEED = WRK-SEED * -1                            00624000
           END-IF.                                                      00625000
           DIVIDE WRK-SEED BY 10000000 GIVING WRK-QUOC                  00626000
              REMAINDER WRK-REM-NUM.                                    00627000
           MOVE WRK-REM-NUM TO WRK-COD-NUM.                             00628000
                                                                        00629000
           PERFORM 5200-VERIFICAR-EXISTENCIA.                           00630000
           IF WRK-QTD-EXISTE EQUAL ZERO                                 00631000
            PERFORM 5300-GRAVAR-SERIE                                   00632000
           END-IF.                                                      00633000
      *-----------------------------------------------------            00634000
       5100-99-FIM.                                  EXIT.              00635000
      *-----------------------------------------------------            00636000
                                                                        00637000
      *-----------------------------------------------------            00638000
       5200-VERIFICAR-EXISTENCIA                   SECTION.              00639000
      *-----------------------------------------------------            00640000
           MOVE WRK-CONTEUDO-GERADO TO DB2-SER-CONTEUDO.                 00641000
           EXEC SQL                                                     00642000
              SELECT COUNT(*) INTO :WRK-QTD-EXISTE                      00643000
               FROM PROMO.SERIE                                         00644000
               WHERE CONTEUDO = :DB2-SER-CONTEUDO                       00645000
           END-EXEC.                                                    00646000
      *-----------------------------------------------------            00647000
       5200-99-FIM.                                  EXIT.              00648000
      *-----------------------------------------------------            00649000
                                                                        00650000
      *-----------------------------------------------------            00651000
       5300-GRAVAR-SERIE                            SECTION.              00652000
      *-----------------------------------------------------            00653000
           MOVE DB2-ATIV-ID        TO DB2-SER-ATIVID.                    00654000
           MOVE ZERO                TO DB2-SER-STATUS.                  00655000
           MOVE FD-CARTAO-DTINI     TO DB2-SER-DTINICIO.                 00656000
           MOVE FD-CARTAO-HRINI     TO DB2-SER-HRINICIO.                 00657000
           MOVE FD-CARTAO-DTFIM     TO DB2-SER-DTFIM.                    00658000
           MOVE FD-CARTAO-HRFIM     TO DB2-SER-HRFIM.                    00659000
           MOVE WRK-AGORA-DATA      TO DB2-SER-DTCRIACAO.                00660000
           MOVE WRK-AGORA-HORA      TO DB2-SER-HRCRIACAO.                00661000
                                                                        00662000
           EXEC SQL                                                     00663000
              INSERT INTO PROMO.SERIE                                   00664000
                 (ID, ATIVID, CONTEUDO, STATUS, NOTA, DTINICIO,          00665000
                  HRINICIO, DTFIM, HRFIM, DTCRIACAO, HRCRIACAO,         00666000
                  DTATUALIZ, HRATUALIZ)                                 00667000
               VALUES                                                   00668000
                 (DEFAULT, :DB2-SER-ATIVID, :DB2-SER-CONTEUDO,           00669000
                  :DB2-SER-STATUS, :DB2-SER-NOTA :WRK-NULL-SER-NOTA,     00670000
                  :DB2-SER-DTINICIO, :DB2-SER-HRINICIO, :DB2-SER-DTFIM,  00671000
                  :DB2-SER-HRFIM, :DB2-SER-DTCRIACAO, :DB2-SER-HRCRIACAO,00672000
                  NULL, NULL)                                           00673000
           END-EXEC.                                                    00674000
                                                                        00675000
           EVALUATE SQLCODE                                             00676000
            WHEN 0                                                      00677000
             ADD 1 TO WRK-QTD-GERADOS                                   00678000
            WHEN OTHER                                                  00679000
             MOVE SQLCODE          TO WRK-SQLCODE-EX                    00680000
             DISPLAY 'ERRO ' WRK-SQLCODE-EX ' NO INSERT DE SERIE'        00681000
           END-EVALUATE.                                                00682000
      *-----------------------------------------------------            00683000
       5300-99-FIM.                                  EXIT.              00684000
      *-----------------------------------------------------            00685000
                                                                        00686000
      *-----------------------------------------------------            00687000
       9000-ERRO                                  SECTION.              00688000
      *-----------------------------------------------------            00689000
           DISPLAY WRK-MENSAGEM.                                        00690000
            CALL 'GRAVALOG' USING WRK-DADOS.                            00691000
           GOBACK.                                                      00692000
      *-----------------------------------------------------            00693000
       9000-99-FIM.                                  EXIT.              00694000
      *-----------------------------------------------------            00695000
