      *====================================================             00010000
       IDENTIFICATION                            DIVISION.              00020000
      *====================================================             00030000
       PROGRAM-ID.    SER22CAN.                                         00040000
       AUTHOR.        JOAO CARLOS PEREIRA.                               00041000
       INSTALLATION.  FOURSYS.                                          00042000
       DATE-WRITTEN.  02-07-09.                                         00043000
       DATE-COMPILED.                                                   00044000
       SECURITY.      USO INTERNO - DEPARTAMENTO DE PROCESSAMENTO       00045000
                      DE DADOS. DISTRIBUICAO RESTRITA AO PESSOAL        00045100
                      AUTORIZADO DO PROJETO SERIES PROMOCIONAIS.        00045200
      *===================================================*             00050000
      *  AUTOR   : JOAO CARLOS PEREIRA                    *             00060000
      *  EMPRESA : FOURSYS                                *             00070000
      *  OBJETIVO: CANCELAR (REGISTRAR BAIXA DEFINITIVA)   *             00080000
      *           UM LOTE DE SERIES PROMOCIONAIS, CADA     *             00081000
      *           CODIGO AVALIADO DE FORMA INDEPENDENTE,   *             00082000
      *           SEM QUE A FALHA DE UM DETENHA OS DEMAIS, *             00083000
      *           GERANDO UMA LISTA DE SUCESSOS E UMA DE   *             00084000
      *           FALHAS COM O MOTIVO DE CADA UMA.         *             00085000
      *---------------------------------------------------*             00086000
      *  BASE  DE DADOS:                                  *             00087000
      *  TABELA             I/O           INCLUDE/BOOK    *             00088000
      *  PROMO.SERIE         I/O             #BKSERIE     *             00089000
      *  ------------        I               #GLOG        *             00090000
      *---------------------------------------------------*             00091000
      *  ARQUIVOS:                                        *             00092000
      *  DDNAME             I/O           LRECL           *             00093000
      *  CARTCAN             I             080             *             00094000
      *  CANCELA             I             016             *             00095000
      *  RELCAN              O             132             *             00096000
      *===================================================*             00097000
      *-----------------------------------------------------            00098000
      *  HISTORICO DE ALTERACOES                           *            00099000
      *  DATA     AUTOR   CHAMADO      DESCRICAO            *            00100000
      *  90-02-19 VL      CH-0114      CRIACAO DO PADRAO    *            00101000
      *                                #GLOG USADO AQUI.    *            00102000
      *  93-06-02 RSA     CH-0238      REVISAO DO TRATAMENTO*            00103000
      *                                DE ARQUIVOS COM MAIS *            00104000
      *                                DE UM FD DE ENTRADA. *            00105000
      *  99-11-22 MCS     CH-0355-Y2K  REVISAO GERAL DAS    *            00106000
      *                                DATAS PARA AAAAMMDD  *            00107000
      *                                COM 4 POSICOES DE    *            00108000
      *                                ANO.                 *            00109000
      *  02-07-09 JCP     CH-0421      VERSAO ORIGINAL DESTE*            00110000
      *                                PROGRAMA: CANCELAMENTO*            00111000
      *                                EM LOTE, COM TABELA  *            00112000
      *                                DE DEDUPLICACAO EM   *            00113000
      *                                MEMORIA (ATE 1000    *            00114000
      *                                CODIGOS POR LOTE).   *            00115000
      *  02-07-22 JCP     CH-0423      PARTICIONAMENTO DO   *            00116000
      *                                LOTE EM LISTA DE     *            00117000
      *                                SUCESSO E LISTA DE   *            00118000
      *                                FALHA, CADA FALHA COM*            00119000
      *                                SEU MOTIVO.          *            00120000
      *  03-02-11 JCP     CH-0429      COMMIT UNICO NO FINAL*            00121000
      *                                DO LOTE (3000-FINALIZAR)00122000
      *  04-03-22 JCP     CH-0441      LOTE COM MAIS DE 1000 *            00122100
      *                                CODIGOS OU COM CODIGO *            00122200
      *                                FORA DO TAMANHO PASSAVA*            00122300
      *                                DIRETO E ERA GRAVADO  *            00122400
      *                                PARCIALMENTE. AGORA   *            00122500
      *                                REJEITA O LOTE INTEIRO*            00122600
      *                                SEM GRAVAR NADA.      *            00122700
      *  04-05-11 JCP     CH-0451      WRK-FAL-RAZAO SO TINHA*            00122710
      *                                30 POSICOES E TRUNCAVA*            00122720
      *                                AS MENSAGENS DE MOTIVO*            00122730
      *                                DE FALHA MAIS LONGAS. *            00122740
      *                                AMPLIADO PARA 33.     *            00122750
      *  04-05-11 JCP     CH-0454      RETIRADOS TOP-OF-FORM,*            00122760
      *                                CLASS E O SWITCH DE   *            00122770
      *                                JOB UPSI-0 (WRK-LOTE- *            00122780
      *                                REJEITADO/ACEITO), SEM*            00122790
      *                                USO REAL NO PROGRAMA. *            00122800
      *  04-05-25 JCP     CH-0459      SPECIAL-NAMES         *            00122810
      *                                RECOLOCADO (VAZIO) -  *            00122820
      *                                TODO PROGRAMA COM     *            00122830
      *                                FILE-CONTROL/FD NESTE *            00122840
      *                                SHOP TEM A CLAUSULA.  *            00122850
      *===================================================*             00123000
                                                                        00124000
      *====================================================             00125000
       ENVIRONMENT                               DIVISION.              00126000
      *====================================================             00127000
       CONFIGURATION                             SECTION.               00127100
       SPECIAL-NAMES.                                                   00127200
                                                                        00127300
       INPUT-OUTPUT                              SECTION.               00135000
       FILE-CONTROL.                                                    00136000
           SELECT CARTCAN ASSIGN TO CARTCAN                             00137000
               FILE STATUS IS WRK-FS-CARTCAN.                           00138000
                                                                        00139000
           SELECT CANCELA ASSIGN TO CANCELA                             00140000
               FILE STATUS IS WRK-FS-CANCELA.                           00141000
                                                                        00142000
           SELECT RELCAN ASSIGN TO RELCAN                               00143000
               FILE STATUS IS WRK-FS-RELCAN.                            00144000
                                                                        00145000
      *====================================================             00146000
       DATA                                      DIVISION.              00147000
      *====================================================             00148000
      *-----------------------------------------------------            00149000
       FILE                                      SECTION.               00150000
      *-----------------------------------------------------            00151000
       FD CARTCAN                                                       00152000
           RECORDING MODE IS F                                          00153000
           LABEL RECORD IS STANDARD                                     00154000
           BLOCK CONTAINS 0 RECORDS.                                    00155000
                                                                        00156000
       01 FD-CARTCAN.                                                   00157000
          05 FD-CARTCAN-NOTA       PIC X(72).                          00158000
          05 FILLER                PIC X(08).                          00159000
                                                                        00160000
       FD CANCELA                                                       00161000
           RECORDING MODE IS F                                          00162000
           LABEL RECORD IS STANDARD                                     00163000
           BLOCK CONTAINS 0 RECORDS.                                    00164000
                                                                        00165000
       01 FD-CANCELA.                                                   00166000
          05 FD-CANCELA-CODIGO     PIC X(08).                          00167000
          05 FILLER                PIC X(08).                         00167100
                                                                        00168000
       FD RELCAN                                                        00169000
           RECORDING MODE IS F                                          00170000
           BLOCK CONTAINS 0 RECORDS.                                    00171000
                                                                        00172000
       01 FD-RELCAN                PIC X(132).                         00173000
      *-----------------------------------------------------            00174000
       WORKING-STORAGE                           SECTION.               00175000
      *-----------------------------------------------------            00176000
           COPY '#GLOG'.                                                00177000
      *-----------------------------------------------------            00178000
           EXEC SQL                                                     00179000
              INCLUDE #BKSERIE                                          00180000
           END-EXEC.                                                    00181000
                                                                        00182000
           EXEC SQL                                                     00183000
              INCLUDE SQLCA                                             00184000
           END-EXEC.                                                    00185000
      *-----------------------------------------------------            00186000
       01 FILLER PIC X(48) VALUE                                        00187000
           '--------------TABELA DE CODIGOS DO LOTE--------'.           00188000
      *-----------------------------------------------------            00189000
       01 WRK-CODTAB.                                                   00190000
          05 WRK-COD-OCR  PIC X(08) OCCURS 1000 TIMES                   00191000
                           INDEXED BY WRK-COD-IDX.                       00192000
       77 WRK-COD-QTD              PIC S9(04) COMP VALUE ZERO.           00193000
       77 WRK-CODIGO-ATUAL         PIC X(08).                          00194000
       01 WRK-CODIGO-ATUAL-R REDEFINES WRK-CODIGO-ATUAL.                 00195000
          05 WRK-CA-LETRA          PIC X(01).                          00196000
          05 WRK-CA-DIGITOS        PIC X(07).                          00197000
       77 WRK-ACHEI                PIC X(01) VALUE 'N'.                 00198000
          88 WRK-CODIGO-DUPLICADO           VALUE 'S'.                  00199000
       77 WRK-QTD-ACHADO           PIC S9(09) COMP VALUE ZERO.           00200000
      *-----------------------------------------------------            00200100
      *  04-03-22 JCP CH-0441 LOTE COM MAIS DE 1000 CODIGOS  *           00200200
      *  ESTAVA SENDO TRUNCADO E PROCESSADO PARCIALMENTE.    *           00200300
      *  AGORA O LOTE INTEIRO E REJEITADO, SEM GRAVACAO, SE  *           00200400
      *  A QUANTIDADE DE ENTRADAS RECEBIDAS FOR MAIOR QUE    *           00200500
      *  1000 OU SE ALGUM CODIGO NAO TIVER 8 CARACTERES.     *           00200600
      *-----------------------------------------------------            00200700
       77 WRK-LOTE-OK              PIC X(01) VALUE 'S'.                 00200800
          88 WRK-LOTE-INVALIDO              VALUE 'N'.                  00200900
       77 WRK-IDX-EDITADO          PIC 9(04) VALUE ZERO.                00201000
       01 WRK-ERRO-CONTEUDO-TAB.                                        00201100
          05 WRK-ERRO-CONTEUDO OCCURS 1000 TIMES                        00201200
                                INDEXED BY WRK-ERRO-CONTEUDO-IDX.        00201300
             10 WRK-ERRO-CONTEUDO-CAMPO  PIC X(12).                    00201400
             10 WRK-ERRO-CONTEUDO-TEXTO  PIC X(50).                    00201500
       77 WRK-ERRO-CONTEUDO-QTD    PIC S9(04) COMP VALUE ZERO.           00201600
      *-----------------------------------------------------            00201700
       01 FILLER PIC X(48) VALUE                                        00202000
           '--------------LISTAS DE SUCESSO E FALHA--------'.           00203000
      *-----------------------------------------------------            00204000
       01 WRK-SUCTAB.                                                   00205000
          05 WRK-SUC-OCR  PIC X(08) OCCURS 1000 TIMES                   00206000
                           INDEXED BY WRK-SUC-IDX.                       00207000
       77 WRK-SUC-QTD               PIC S9(04) COMP VALUE ZERO.          00208000
      *    04-05-11 JCP CH-0451 RAZAO DA FALHA AMPLIADA DE 30 PARA
      *    33 POSICOES - AS DUAS MENSAGENS MAIS LONGAS PREVISTAS NA
      *    ESPECIFICACAO ('ALREADY CANCELLED, DO NOT REPEAT' COM 32
      *    BYTES E 'ALREADY REDEEMED, CANNOT CANCEL' COM 31 BYTES)
      *    ESTAVAM SENDO TRUNCADAS NA GRAVACAO COM 30 POSICOES.
       01 WRK-FALTAB.                                                   00209000
          05 WRK-FAL-OCR OCCURS 1000 TIMES INDEXED BY WRK-FAL-IDX.       00210000
             10 WRK-FAL-CODIGO     PIC X(08).                          00211000
             10 WRK-FAL-RAZAO      PIC X(33).                          00212000
       77 WRK-FAL-QTD               PIC S9(04) COMP VALUE ZERO.          00213000
      *-----------------------------------------------------            00213100
      *  VISAO DE DIAGNOSTICO DA TABELA DE FALHAS, EM BYTES,*            00213200
      *  PARA CONFERENCIA DE OCUPACAO DE MEMORIA EM DUMPS.  *            00213300
      *-----------------------------------------------------            00213400
       01 WRK-FALTAB-R REDEFINES WRK-FALTAB.                             00213500
          05 WRK-FALTAB-BYTES      PIC X(41000).                       00213600
      *-----------------------------------------------------            00214000
       01 FILLER PIC X(48) VALUE                                        00215000
           '--------------DATA/HORA E MENSAGEM GERAL--------'.          00216000
      *-----------------------------------------------------            00217000
       01 WRK-AGORA-COMPOSTA.                                           00217100
          05 WRK-AGORA-DATA         PIC 9(08) VALUE ZEROS.              00217200
          05 WRK-AGORA-HORA         PIC 9(06) VALUE ZEROS.              00217300
       01 WRK-AGORA-COMPOSTA-R REDEFINES WRK-AGORA-COMPOSTA.             00217400
          05 WRK-AC-NUM14           PIC 9(14).                          00217500
       77 WRK-MSG-GERAL             PIC X(60) VALUE SPACES.             00220000
       77 WRK-DADOS-LIDOS           PIC S9(04) COMP VALUE ZERO.          00221000
      *-----------------------------------------------------            00222000
       01 FILLER PIC X(48) VALUE                                        00223000
           '--------------VARIAVEIS PARA FILE STATUS--------'.          00224000
      *-----------------------------------------------------            00225000
       77 WRK-FS-CARTCAN            PIC 9(02).                          00226000
       77 WRK-FS-CANCELA            PIC 9(02).                          00227000
       77 WRK-FS-RELCAN             PIC 9(02).                          00228000
      *-----------------------------------------------------            00229000
       01 FILLER PIC X(48) VALUE                                        00230000
           '--------------LINHAS DE RELATORIO---------------'.          00231000
      *-----------------------------------------------------            00232000
       01 WRK-LD-SUCESSO.                                               00233000
          05 FILLER                PIC X(16) VALUE 'SUCESSO......: '.   00234000
          05 WRK-LD-SUC-CODIGO     PIC X(08).                          00235000
          05 FILLER                PIC X(108).                         00236000
       01 WRK-LD-FALHA.                                                 00237000
          05 FILLER                PIC X(16) VALUE 'FALHA........: '.   00238000
          05 WRK-LD-FAL-CODIGO     PIC X(08).                          00239000
          05 FILLER                PIC X(02).                          00240000
          05 WRK-LD-FAL-RAZAO      PIC X(33).                          00241000
          05 FILLER                PIC X(73).                          00242000
      *====================================================             00243000
       PROCEDURE                                 DIVISION.              00244000
      *====================================================             00245000
      *-----------------------------------------------------            00246000
       0000-PRINCIPAL                             SECTION.              00247000
      *-----------------------------------------------------            00248000
           PERFORM 1000-INICIALIZAR.                                    00249000
           IF WRK-LOTE-OK EQUAL 'S'                                     00249100
            PERFORM 2000-PROCESSAR                                      00250000
               VARYING WRK-COD-IDX FROM 1 BY 1                          00251000
               UNTIL WRK-COD-IDX GREATER WRK-COD-QTD                     00252000
            PERFORM 2900-COMMITAR                                       00253000
           END-IF.                                                      00253100
           PERFORM 3000-FINALIZAR.                                      00254000
           STOP RUN.                                                    00255000
      *-----------------------------------------------------            00256000
       0000-99-FIM.                                  EXIT.              00257000
      *-----------------------------------------------------            00258000
                                                                        00259000
      *-----------------------------------------------------            00260000
       1000-INICIALIZAR                           SECTION.              00261000
      *-----------------------------------------------------            00262000
           OPEN INPUT CARTCAN                                           00263000
                INPUT CANCELA                                           00264000
                OUTPUT RELCAN.                                          00265000
           PERFORM 4000-TESTAR-STATUS.                                  00266000
           READ CARTCAN.                                                00267000
           MOVE ZERO TO WRK-COD-QTD.                                    00268000
      *    04-03-22 JCP CH-0441 A LEITURA VAI ATE O FIM DO ARQUIVO,     00268100
      *    NAO MAIS SO ATE 1000 CODIGOS, PARA QUE WRK-DADOS-LIDOS      00268200
      *    REFLITA A QUANTIDADE REAL DE ENTRADAS DO LOTE E O LOTE      00268300
      *    POSSA SER REJEITADO QUANDO ULTRAPASSAR O LIMITE.            00268400
           PERFORM 1100-LER-CODIGOS                                     00269000
              UNTIL WRK-FS-CANCELA EQUAL 10.                            00270000
                                                                        00272000
           ACCEPT WRK-AGORA-DATA FROM DATE.                             00279000
           ACCEPT WRK-AGORA-HORA FROM TIME.                             00280000
                                                                        00280100
           EVALUATE TRUE                                                00280200
            WHEN WRK-DADOS-LIDOS EQUAL ZERO                             00280300
             MOVE 'N' TO WRK-LOTE-OK                                    00280400
             DISPLAY 'LOTE REJEITADO - LISTA DE CODIGOS VAZIA'          00280500
            WHEN WRK-DADOS-LIDOS GREATER 1000                           00280600
             MOVE 'N' TO WRK-LOTE-OK                                    00280700
             DISPLAY 'LOTE REJEITADO - ' WRK-DADOS-LIDOS                00280800
                ' CODIGOS RECEBIDOS, LIMITE E DE 1000 POR LOTE'         00280900
            WHEN WRK-ERRO-CONTEUDO-QTD GREATER ZERO                     00281100
             MOVE 'N' TO WRK-LOTE-OK                                    00281200
             PERFORM 1150-EXIBIR-ERROS-CONTEUDO                         00281300
                VARYING WRK-ERRO-CONTEUDO-IDX FROM 1 BY 1               00281400
                UNTIL WRK-ERRO-CONTEUDO-IDX GREATER                     00281500
                      WRK-ERRO-CONTEUDO-QTD                              00281600
           END-EVALUATE.                                                00281700
      *-----------------------------------------------------            00281000
       1000-99-FIM.                                  EXIT.              00282000
      *-----------------------------------------------------            00283000
                                                                        00284000
      *-----------------------------------------------------            00285000
       1100-LER-CODIGOS                           SECTION.              00286000
      *-----------------------------------------------------            00287000
           READ CANCELA.                                                00288000
           IF WRK-FS-CANCELA EQUAL 10                                   00289000
            GO TO 1100-99-FIM                                           00290000
           END-IF.                                                      00291000
                                                                        00292000
           ADD 1 TO WRK-DADOS-LIDOS.                                    00293000
           MOVE FD-CANCELA-CODIGO TO WRK-CODIGO-ATUAL.                   00294000
           INSPECT WRK-CODIGO-ATUAL CONVERTING                           00295000
              'abcdefghijklmnopqrstuvwxyz' TO                            00296000
              'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.                              00297000
                                                                        00298000
      *    04-03-22 JCP CH-0441 CODIGO COM MENOS DE 8 CARACTERES        00298100
      *    (CAMPO PREENCHIDO COM BRANCOS A DIREITA) E REGISTRADO        00298200
      *    NA TABELA DE ERROS DE CONTEUDO, IDENTIFICADO PELA            00298300
      *    POSICAO DELE NA LISTA RECEBIDA (CONTENT.<N>).                00298400
           IF WRK-CODIGO-ATUAL (8:1) EQUAL SPACE                        00298500
            IF WRK-ERRO-CONTEUDO-QTD LESS 1000                          00298700
             ADD 1 TO WRK-ERRO-CONTEUDO-QTD                             00298800
             MOVE WRK-DADOS-LIDOS TO WRK-IDX-EDITADO                     00298900
             STRING 'CONTENT.' WRK-IDX-EDITADO DELIMITED BY SIZE        00299000
                INTO WRK-ERRO-CONTEUDO-CAMPO (WRK-ERRO-CONTEUDO-QTD)     00299100
             MOVE 'CODIGO DEVE TER EXATAMENTE 8 CARACTERES APOS TRIM'   00299200
                TO WRK-ERRO-CONTEUDO-TEXTO (WRK-ERRO-CONTEUDO-QTD)       00299300
            END-IF                                                      00299400
           END-IF.                                                      00299500
                                                                        00299600
           MOVE 'N' TO WRK-ACHEI.                                       00299700
           IF WRK-COD-QTD GREATER ZERO                                  00300000
            SET WRK-COD-IDX TO 1                                        00301000
            SEARCH WRK-COD-OCR                                          00302000
               VARYING WRK-COD-IDX                                       00303000
               AT END CONTINUE                                           00304000
               WHEN WRK-COD-OCR (WRK-COD-IDX) EQUAL WRK-CODIGO-ATUAL     00305000
                  MOVE 'S' TO WRK-ACHEI                                  00306000
            END-SEARCH                                                   00307000
           END-IF.                                                      00308000
                                                                        00309000
      *    04-03-22 JCP CH-0441 A GRAVACAO NA TABELA DE              00309100
      *    DEDUPLICACAO SO OCORRE ENQUANTO HOUVER ESPACO (ATE 1000), *  00309200
      *    MAS A LEITURA DO ARQUIVO CONTINUA PARA CONTAR O TOTAL     *  00309300
      *    REAL DE ENTRADAS DO LOTE.                                 *  00309400
           IF NOT WRK-CODIGO-DUPLICADO AND WRK-COD-QTD LESS 1000        00310000
            ADD 1 TO WRK-COD-QTD                                        00311000
            MOVE WRK-CODIGO-ATUAL TO WRK-COD-OCR (WRK-COD-QTD)           00312000
           END-IF.                                                      00313000
      *-----------------------------------------------------            00314000
       1100-99-FIM.                                  EXIT.              00315000
      *-----------------------------------------------------            00316000
                                                                        00317000
      *-----------------------------------------------------            00317100
       1150-EXIBIR-ERROS-CONTEUDO                   SECTION.            00317200
      *-----------------------------------------------------            00317300
           DISPLAY 'REJEITADO - '                                       00317400
              WRK-ERRO-CONTEUDO-CAMPO (WRK-ERRO-CONTEUDO-IDX)            00317500
              ' - '                                                     00317600
              WRK-ERRO-CONTEUDO-TEXTO (WRK-ERRO-CONTEUDO-IDX).           00317700
      *-----------------------------------------------------            00317800
       1150-99-FIM.                                  EXIT.              00317900
      *-----------------------------------------------------            00318000
       2000-PROCESSAR                             SECTION.              00319000
      *-----------------------------------------------------            00320000
           MOVE WRK-COD-OCR (WRK-COD-IDX) TO WRK-CODIGO-ATUAL.           00321000
                                                                        00322000
           EXEC SQL                                                     00323000
              SELECT COUNT(*) INTO :WRK-QTD-ACHADO                      00324000
               FROM PROMO.SERIE                                         00325000
               WHERE CONTEUDO = :WRK-CODIGO-ATUAL                       00326000
           END-EXEC.                                                    00327000
                                                                        00328000
           IF WRK-QTD-ACHADO EQUAL ZERO                                 00329000
            PERFORM 2700-REGISTRAR-FALHA                                00330000
            MOVE 'does not exist' TO                                    00331000
                 WRK-FAL-RAZAO (WRK-FAL-QTD)                            00332000
            GO TO 2000-99-FIM                                           00333000
           END-IF.                                                      00334000
                                                                        00335000
           EXEC SQL                                                     00336000
              SELECT STATUS INTO :DB2-SER-STATUS                        00337000
               FROM PROMO.SERIE                                         00338000
               WHERE CONTEUDO = :WRK-CODIGO-ATUAL                       00339000
               FOR UPDATE OF STATUS                                      00340000
           END-EXEC.                                                    00341000
                                                                        00342000
           EVALUATE TRUE                                                00343000
            WHEN SER-CANCELADO                                          00344000
             PERFORM 2700-REGISTRAR-FALHA                               00345000
             MOVE 'already cancelled, do not repeat' TO                 00346000
                  WRK-FAL-RAZAO (WRK-FAL-QTD)                            00347000
            WHEN SER-USADO                                              00348000
             PERFORM 2700-REGISTRAR-FALHA                               00349000
             MOVE 'already redeemed, cannot cancel' TO                  00350000
                  WRK-FAL-RAZAO (WRK-FAL-QTD)                            00351000
            WHEN OTHER                                                  00352000
             PERFORM 2600-CANCELAR-SERIE                                00353000
             ADD 1 TO WRK-SUC-QTD                                       00354000
             MOVE WRK-CODIGO-ATUAL TO WRK-SUC-OCR (WRK-SUC-QTD)          00355000
           END-EVALUATE.                                                00356000
      *-----------------------------------------------------            00357000
       2000-99-FIM.                                  EXIT.              00358000
      *-----------------------------------------------------            00359000
                                                                        00360000
      *-----------------------------------------------------            00361000
       2600-CANCELAR-SERIE                          SECTION.              00362000
      *-----------------------------------------------------            00363000
           EXEC SQL                                                     00364000
              UPDATE PROMO.SERIE                                        00365000
                 SET STATUS    = 2,                                     00366000
                     NOTA      = :FD-CARTCAN-NOTA,                      00367000
                     DTATUALIZ = :WRK-AGORA-DATA,                       00368000
                     HRATUALIZ = :WRK-AGORA-HORA                        00369000
               WHERE CONTEUDO = :WRK-CODIGO-ATUAL                       00370000
           END-EXEC.                                                    00371000
      *-----------------------------------------------------            00372000
       2600-99-FIM.                                  EXIT.              00373000
      *-----------------------------------------------------            00374000
                                                                        00375000
      *-----------------------------------------------------            00376000
       2700-REGISTRAR-FALHA                         SECTION.              00377000
      *-----------------------------------------------------            00378000
           ADD 1 TO WRK-FAL-QTD.                                        00379000
           MOVE WRK-CODIGO-ATUAL TO WRK-FAL-CODIGO (WRK-FAL-QTD).        00380000
      *-----------------------------------------------------            00381000
       2700-99-FIM.                                  EXIT.              00382000
      *-----------------------------------------------------            00383000
                                                                        00384000
      *-----------------------------------------------------            00385000
       2900-COMMITAR                                SECTION.              00386000
      *-----------------------------------------------------            00387000
           IF WRK-COD-QTD GREATER ZERO                                  00388000
            EXEC SQL                                                    00389000
               COMMIT                                                    00390000
            END-EXEC                                                     00391000
           END-IF.                                                      00392000
      *-----------------------------------------------------            00393000
       2900-99-FIM.                                  EXIT.              00394000
      *-----------------------------------------------------            00395000
                                                                        00396000
      *-----------------------------------------------------            00397000
       3000-FINALIZAR                             SECTION.              00398000
      *-----------------------------------------------------            00399000
           EVALUATE TRUE                                                00400000
            WHEN WRK-LOTE-INVALIDO                                     00400100
             MOVE 'batch rejected, no writes performed' TO              00400200
                  WRK-MSG-GERAL                                         00400300
            WHEN WRK-FAL-QTD EQUAL ZERO                                 00401000
             MOVE 'all cancelled successfully' TO WRK-MSG-GERAL         00402000
            WHEN WRK-SUC-QTD EQUAL ZERO                                 00403000
             MOVE 'all cancellation failed' TO WRK-MSG-GERAL            00404000
            WHEN OTHER                                                  00405000
             MOVE 'partially cancelled successfully' TO WRK-MSG-GERAL   00406000
           END-EVALUATE.                                                00407000
                                                                        00408000
           WRITE FD-RELCAN FROM WRK-MSG-GERAL AFTER PAGE.               00409000
                                                                        00410000
           PERFORM 3100-IMPRIMIR-SUCESSO                                00411000
              VARYING WRK-SUC-IDX FROM 1 BY 1                           00412000
              UNTIL WRK-SUC-IDX GREATER WRK-SUC-QTD.                     00413000
                                                                        00414000
           PERFORM 3200-IMPRIMIR-FALHA                                  00415000
              VARYING WRK-FAL-IDX FROM 1 BY 1                           00416000
              UNTIL WRK-FAL-IDX GREATER WRK-FAL-QTD.                     00417000
                                                                        00418000
           CLOSE CARTCAN CANCELA RELCAN.                                00419000
           DISPLAY 'FIM DO CANCELAMENTO EM LOTE - ' WRK-MSG-GERAL.       00420000
           DISPLAY 'MOMENTO DA OPERACAO (AAAAMMDDHHMMSS): '             00420100
                    WRK-AC-NUM14.                                       00420200
      *-----------------------------------------------------            00421000
       3000-99-FIM.                                  EXIT.              00422000
      *-----------------------------------------------------            00423000
                                                                        00424000
      *-----------------------------------------------------            00425000
       3100-IMPRIMIR-SUCESSO                        SECTION.              00426000
      *-----------------------------------------------------            00427000
           MOVE WRK-SUC-OCR (WRK-SUC-IDX) TO WRK-LD-SUC-CODIGO.          00428000
           WRITE FD-RELCAN FROM WRK-LD-SUCESSO.                          00429000
      *-----------------------------------------------------            00430000
       3100-99-FIM.                                  EXIT.              00431000
      *-----------------------------------------------------            00432000
                                                                        00433000
      *-----------------------------------------------------            00434000
       3200-IMPRIMIR-FALHA                          SECTION.              00435000
      *-----------------------------------------------------            00436000
           MOVE WRK-FAL-CODIGO (WRK-FAL-IDX) TO WRK-LD-FAL-CODIGO.       00437000
           MOVE WRK-FAL-RAZAO  (WRK-FAL-IDX) TO WRK-LD-FAL-RAZAO.        00438000
           WRITE FD-RELCAN FROM WRK-LD-FALHA.                           00439000
      *-----------------------------------------------------            00440000
       3200-99-FIM.                                  EXIT.              00441000
      *-----------------------------------------------------            00442000
                                                                        00443000
      *-----------------------------------------------------            00444000
       4000-TESTAR-STATUS                         SECTION.              00445000
      *-----------------------------------------------------            00446000
           PERFORM 4100-TESTASTATUS-CARTCAN.                            00447000
           PERFORM 4200-TESTASTATUS-CANCELA.                            00448000
           PERFORM 4300-TESTASTATUS-RELCAN.                             00449000
      *-----------------------------------------------------            00450000
       4000-99-FIM.                                  EXIT.              00451000
      *-----------------------------------------------------            00452000
                                                                        00453000
      *-----------------------------------------------------            00454000
       4100-TESTASTATUS-CARTCAN                    SECTION.              00455000
      *-----------------------------------------------------            00456000
           IF WRK-FS-CARTCAN NOT EQUAL 0                                00457000
             MOVE 'SER22CAN'            TO WRK-PROGRAMA                 00458000
             MOVE '4100'                TO WRK-SECAO                    00459000
             MOVE 'ERRO NO OPEN CARTCAN' TO WRK-MENSAGEM                 00460000
             MOVE WRK-FS-CARTCAN         TO WRK-STATUS                  00461000
             PERFORM 9000-ERRO                                          00462000
           END-IF.                                                      00463000
      *-----------------------------------------------------            00464000
       4100-99-FIM.                                  EXIT.              00465000
      *-----------------------------------------------------            00466000
                                                                        00467000
      *-----------------------------------------------------            00468000
       4200-TESTASTATUS-CANCELA                    SECTION.              00469000
      *-----------------------------------------------------            00470000
           IF WRK-FS-CANCELA NOT EQUAL 0                                00471000
             MOVE 'SER22CAN'            TO WRK-PROGRAMA                 00472000
             MOVE '4200'                TO WRK-SECAO                    00473000
             MOVE 'ERRO NO OPEN CANCELA' TO WRK-MENSAGEM                 00474000
             MOVE WRK-FS-CANCELA         TO WRK-STATUS                  00475000
             PERFORM 9000-ERRO                                          00476000
           END-IF.                                                      00477000
      *-----------------------------------------------------            00478000
       4200-99-FIM.                                  EXIT.              00479000
      *-----------------------------------------------------            00480000
                                                                        00481000
      *-----------------------------------------------------            00482000
       4300-TESTASTATUS-RELCAN                     SECTION.              00483000
      *-----------------------------------------------------            00484000
           IF WRK-FS-RELCAN NOT EQUAL 0                                 00485000
             MOVE 'SER22CAN'            TO WRK-PROGRAMA                 00486000
             MOVE '4300'                TO WRK-SECAO                    00487000
             MOVE 'ERRO NO OPEN RELCAN ' TO WRK-MENSAGEM                 00488000
             MOVE WRK-FS-RELCAN          TO WRK-STATUS                  00489000
             PERFORM 9000-ERRO                                          00490000
           END-IF.                                                      00491000
      *-----------------------------------------------------            00492000
       4300-99-FIM.                                  EXIT.              00493000
      *-----------------------------------------------------            00494000
                                                                        00495000
      *-----------------------------------------------------            00496000
       9000-ERRO                                  SECTION.              00497000
      *-----------------------------------------------------            00498000
           DISPLAY WRK-MENSAGEM.                                        00499000
            CALL 'GRAVALOG' USING WRK-DADOS.                            00500000
           GOBACK.                                                      00501000
      *-----------------------------------------------------            00502000
       9000-99-FIM.                                  EXIT.              00503000
      *-----------------------------------------------------            00504000
